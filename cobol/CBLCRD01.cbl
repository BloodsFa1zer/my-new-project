000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLCRD01.
000300 AUTHOR.              O. KOVALENKO.
000400 INSTALLATION.        CENTRAL CREDIT BUREAU - BATCH SYSTEMS.
000500 DATE-WRITTEN.        04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* CBLCRD01 - CREDIT OFFER SEARCH AND SELECTION BATCH.         *
001100* READS THE BANK AND CREDIT CATALOGUE MASTERS, LOADS THEM     *
001200* INTO WORKING STORAGE TABLES (SEEDING DEFAULT DATA WHEN THE  *
001300* MASTERS ARE MISSING OR EMPTY), THEN PROCESSES ONE CLIENT    *
001400* CREDIT REQUEST PER RECORD ON THE REQUEST FILE, WRITING THE  *
001500* BEST-OFFERS OR OPTIMAL-SELECTION RESULT TO THE OFFERS       *
001600* REPORT.  AT END OF JOB THE CATALOGUE IS LISTED IN FULL, THE *
001700* MASTERS ARE REWRITTEN IN CURRENT TABLE ORDER, AND CONTROL   *
001800* TOTALS ARE PRINTED.                                        *
001900***************************************************************
002000*                     CHANGE LOG                              *
002100***************************************************************
002200* 04/02/87  OK   ORIGINAL CODING - BANK AND CONSUMER CREDIT   *
002300*                CATALOGUE ONLY, SINGLE BEST-OFFER SEARCH.    *
002400* 09/11/87  OK   ADDED MORTGAGE CREDIT LAYOUT AND LOAN TO     *
002500*                VALUE CALCULATION PER CREDIT DEPT REQUEST.   *
002600* 02/14/88  OK   ADDED CAR CREDIT LAYOUT, DEPRECIATION RATE.  *
002700* 07/19/88  TB   CORRECTED ANNUITY ROUNDING - RATE WAS BEING  *   TB071988
002800*                TRUNCATED INSTEAD OF ROUNDED AT 4 DECIMALS.  *
002900* 11/02/88  TB   ADDED EARLY REPAYMENT / LINE INCREASE FLAGS  *   TB110288
003000*                AND THE FLEXIBLE-CREDIT SEARCH ROUTINES.     *
003100* 05/23/89  OK   SPLIT FIND-BEST-OFFERS FROM SELECT-OPTIMAL   *   OK052389
003200*                PER AUDIT CR-0118 - SEPARATE RANKING RULES.  *
003300* 01/09/90  TB   ADDED BANK AND CREDIT REPOSITORY MAINTENANCE *   TB010990
003400*                PARAGRAPHS (ADD/FIND/REMOVE) CR-0144.        *
003500* 06/30/90  RP   CONVERTED COUNTERS TO COMP PER DP STANDARDS  *   RP063090
003600*                MEMO 90-14.                                 *
003700* 03/11/91  RP   ADDED SELECT-BY-BANK AND SELECT-BY-TYPE      *   RP031191
003800*                UTILITY SEARCHES, CR-0201.                  *
003900* 08/04/92  RP   ADDED TOP-N, LOWEST-TOTAL, LOWEST-MONTHLY    *   RP080492
004000*                SELECTION UTILITIES, CR-0247.                *
004100* 02/17/93  OK   ADDED UPSI-0 EXTENDED CATALOGUE ANALYSIS     *   OK021793
004200*                SWITCH FOR AD HOC RUNS, CR-0266.              *
004300* 10/05/94  RP   ADDED UPSI-1 REPOSITORY PURGE DEMONSTRATION  *   RP100594
004400*                SWITCH, CR-0281.                             *
004500* 04/18/95  TB   CASE-FOLDED NAME COMPARES FOR BANK AND       *   TB041895
004600*                CREDIT LOOKUPS - MATCHES WERE CASE SENSITIVE.*
004700* 06/02/96  RP   EXPANDED CREDIT TABLE TO 500 ENTRIES, BANK   *   RP060296
004800*                TABLE TO 100 ENTRIES PER VOLUME GROWTH.      *
004900* 09/30/97  TB   CONTROL TOTALS NOW PRINT EVEN WHEN THE       *   TB093097
005000*                REQUEST FILE IS EMPTY, CR-0305.              *
005100* 12/08/98  RP   Y2K-009  CENTURY WINDOW ADDED TO WS-CUR-DATE *   RP120898
005200*                REPORT HEADING - NO STORED 2-DIGIT YEARS.    *
005300* 02/02/99  RP   Y2K-009  VERIFIED NO OTHER DATE FIELDS IN    *   RP020299
005400*                THIS PROGRAM STORE A 2-DIGIT YEAR.           *
005500* 11/14/01  MS   ADDED CONSUMER MAX-AMOUNT WITHIN-LIMIT CHECK *   MS111401
005600*                TO THE EXTENDED ANALYSIS, CR-0349.           *
005700* 05/06/04  MS   REWROTE SELECT-OPTIMAL-CREDIT COMPARATOR TO  *   MS050604
005800*                MATCH THE HARDENED CREDIT-DEPT SPEC, CR-0388.*
005900* 01/23/08  MS   MINOR - REPORT HEADING PAGE COUNTER WRAPPED  *   MS012308
006000*                AT 99 PAGES, WIDENED TO TWO DIGITS.          *
006100* 06/17/09  MS   ADDED PERFORM...THRU ON EVERY EXIT-PARAGRAPH *   MS061709
006200*                CALL - FALLTHROUGH PAST THE EXIT WAS LEFT TO *
006300*                CHANCE ON SOME COMPILERS, CR-0402.  ALSO     *
006400*                BROKE WS-LINE-LIMIT OUT AS ITS OWN 77-LEVEL. *
006500* 11/12/09  MS   DROPPED INDEXED-BY/SET FROM THE TABLE WORK - *   MS111209
006600*                DP STANDARDS REVIEW SAYS WALK TABLES WITH A  *
006700*                PLAIN SUBSCRIPT AND MOVE, NOT SET, CR-0409.   *
006800*                ALSO MADE BANK-REMOVE PURGE EVERY NAME HIT,   *
006900*                NOT JUST THE FIRST, AND MADE THE BEST-OFFERS  *
007000*                SCAN DROP CREDITS WITH NO BANK ON FILE OR A   *
007100*                ZERO RATE, CR-0410.                           *
007110* 02/23/10  MS   CR-0410'S BANK/RATE DROP WAS IN THE SHARED   *   MS022310
007120*                CANDIDATE SCAN, STARVING OPTIMAL-SELECTION OF  *
007130*                CREDITS IT OWNS - MOVED THE DROP INTO ITS OWN  *
007140*                BEST-OFFERS-ONLY FILTER.  ALSO CLOSED A HOLE   *
007150*                WHERE A NEGATIVE AMOUNT OR INCOME PASSED THE   *
007160*                "MISSING" TEST - NOW NOT > ZERO, NOT = ZERO,   *
007170*                ON BOTH SIGNED FIELDS, CR-0415.                *
007200***************************************************************
007300
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 ON STATUS IS SW-EXT-ANALYSIS-ON
008000            OFF STATUS IS SW-EXT-ANALYSIS-OFF
008100     UPSI-1 ON STATUS IS SW-RUN-PURGE-ON
008200            OFF STATUS IS SW-RUN-PURGE-OFF.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700     SELECT BANK-MASTER    ASSIGN TO BANKS
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT CREDIT-MASTER  ASSIGN TO CREDITS
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT REQUEST-MASTER ASSIGN TO REQUESTS
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500
009600     SELECT OFFERS-REPORT  ASSIGN TO OFFRPT
009700         ORGANIZATION IS RECORD SEQUENTIAL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  BANK-MASTER
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 44 CHARACTERS
010500     DATA RECORD IS BANK-REC.
010600*    THE BANK MASTER LAYOUT - ONE ROW PER PARTICIPATING BANK,
010700*    CARRYING ITS LICENSE, RATING, AND CONTACT DATA.  LOADED
010800*    WHOLESALE INTO BANK-TABLE AT THE START OF THE RUN, B19.
010900
011000 01  BANK-REC.
011100     05  BK-NAME              PIC X(30).
011200     05  BK-LICENSE           PIC X(10).
011300     05  BK-RATING            PIC 9V9.
011400     05  FILLER               PIC X(2).
011500
011600 FD  CREDIT-MASTER
011700     LABEL RECORD IS STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     DATA RECORD IS CREDIT-REC.
012000*    THE CREDIT PRODUCT MASTER LAYOUT - ONE ROW PER OFFERED
012100*    PRODUCT.  CR-TYPE-DATA IS REDEFINED THREE WAYS FOR THE
012200*    MORTGAGE/CONSUMER/CAR SUBTYPE FIELDS, B3/B4/B5.  LOADED
012300*    WHOLESALE INTO CREDIT-TABLE AT THE START OF THE RUN, B20.
012400
012500 01  CREDIT-REC.
012600     05  CR-ID                PIC X(10).
012700     05  CR-BANK-NAME         PIC X(30).
012800     05  CR-TYPE              PIC X(10).
012900     05  CR-AMOUNT            PIC S9(9)V99.
013000     05  CR-RATE              PIC S9(3)V99.
013100     05  CR-TERM-MONTHS       PIC 9(4).
013200     05  CR-EARLY-REPAY       PIC X.
013300     05  CR-LINE-INCREASE     PIC X.
013400     05  CR-TYPE-DATA         PIC X(58).
013500     05  CR-MORTGAGE-DATA REDEFINES CR-TYPE-DATA.
013600         10  CR-PROPERTY-VALUE    PIC S9(9)V99.
013700         10  CR-DOWN-PAYMENT      PIC S9(9)V99.
013800         10  CR-PROPERTY-TYPE     PIC X(10).
013900         10  FILLER               PIC X(26).
014000     05  CR-CONSUMER-DATA REDEFINES CR-TYPE-DATA.
014100         10  CR-PURPOSE           PIC X(20).
014200         10  CR-REQ-COLLATERAL    PIC X.
014300         10  CR-MAX-AMOUNT        PIC S9(9)V99.
014400         10  FILLER               PIC X(26).
014500     05  CR-CAR-DATA REDEFINES CR-TYPE-DATA.
014600         10  CR-CAR-BRAND         PIC X(15).
014700         10  CR-CAR-MODEL         PIC X(15).
014800         10  CR-CAR-YEAR          PIC 9(4).
014900         10  CR-CAR-VALUE         PIC S9(9)V99.
015000         10  CR-NEW-CAR           PIC X.
015100         10  FILLER               PIC X(12).
015200
015300 FD  REQUEST-MASTER
015400     LABEL RECORD IS STANDARD
015500     RECORD CONTAINS 80 CHARACTERS
015600     DATA RECORD IS REQUEST-REC.
015700*    ONE INCOMING CLIENT SEARCH/SELECTION REQUEST - THE CLIENT's
015800*    OWN PARTICULARS (INCOME, SCORE) PLUS THE AMOUNT/TERM BEING
015900*    ASKED FOR AND WHICH OPERATION TO RUN AGAINST THEM.
016000
016100 01  REQUEST-REC.
016200     05  RQ-CLIENT-ID         PIC X(10).
016300     05  RQ-FIRST-NAME        PIC X(15).
016400     05  RQ-LAST-NAME         PIC X(15).
016500     05  RQ-MONTHLY-INCOME    PIC S9(9)V99.
016600     05  RQ-CREDIT-SCORE      PIC 9(3).
016700     05  RQ-HAS-CREDITS       PIC X.
016800     05  RQ-AMOUNT            PIC S9(9)V99.
016900     05  RQ-TERM-MONTHS       PIC 9(4).
017000     05  RQ-OPERATION         PIC X.
017100     05  FILLER               PIC X(9).
017200
017300 FD  OFFERS-REPORT
017400     LABEL RECORD IS OMITTED
017500     RECORD CONTAINS 132 CHARACTERS
017600     LINAGE IS 60 WITH FOOTING AT 55
017700     DATA RECORD IS PRTLINE.
017800*    THE ONE PRINT RECORD FOR OFFERS-REPORT - EVERY RPT-xxx-LINE
017900*    GROUP BELOW IS MOVED INTO THIS AREA BEFORE THE WRITE.
018000
018100 01  PRTLINE                  PIC X(132).
018200
018300 WORKING-STORAGE SECTION.
018400
018500*    WS-LINE-LIMIT IS A REPORT CONSTANT, NOT A RUNNING COUNT,
018600*    SO IT STANDS APART FROM WS-COUNTERS BELOW - CR-0402.
018700 77  WS-LINE-LIMIT            PIC 9(2)     COMP VALUE 5.
018800*    RUN-WIDE CONDITION SWITCHES - END-OF-FILE FLAGS AND THE
018900*    ELIGIBILITY/FOUND FLAGS SET BY THE 6000- AND 5000-SERIES
019000*    PARAGRAPHS.
019100
019200 01  WS-SWITCHES.
019300     05  MORE-BANKS           PIC XXX      VALUE 'YES'.
019400     05  MORE-CREDITS         PIC XXX      VALUE 'YES'.
019500     05  MORE-REQUESTS        PIC XXX      VALUE 'YES'.
019600     05  ERR-SWITCH           PIC XXX      VALUE 'NO'.
019700*    TODAY's DATE, PULLED ONCE AT START-UP FOR THE REPORT
019800*    HEADING.
019900
020000 01  WS-DATE-AREA.
020100     05  WS-CUR-DATE.
020200         10  WS-CUR-YEAR      PIC 9(4).
020300         10  WS-CUR-MONTH     PIC 99.
020400         10  WS-CUR-DAY       PIC 99.
020500     05  O-MONTH              PIC 99.
020600     05  O-DAY                PIC 99.
020700     05  O-YEAR               PIC 9(4).
020800*    THE PROGRAM's SUBSCRIPTS AND TABLE-POSITION POINTERS - ALL
020900*    COMP PER DP STANDARDS.  NONE OF THESE ARE INDEX-NAMES; THIS
021000*    SHOP WALKS ITS TABLES WITH PLAIN SUBSCRIPTS.
021100
021200 01  WS-COUNTERS.
021300     05  WS-BANK-COUNT        PIC 9(3)     COMP VALUE ZERO.
021400     05  WS-CREDIT-COUNT      PIC 9(4)     COMP VALUE ZERO.
021500     05  WS-CAND-COUNT        PIC 9(4)     COMP VALUE ZERO.
021600     05  WS-PCTR              PIC 9(2)     COMP VALUE ZERO.
021700     05  BK-IDX               PIC 9(3)     COMP VALUE ZERO.
021800     05  CR-IDX               PIC 9(4)     COMP VALUE ZERO.
021900     05  CAND-IDX             PIC 9(4)     COMP VALUE ZERO.
022000     05  EXT-IDX              PIC 9(4)     COMP VALUE ZERO.
022100     05  WS-IDX               PIC 9(4)     COMP VALUE ZERO.
022200     05  WS-JDX               PIC 9(4)     COMP VALUE ZERO.
022300     05  WS-BEST-IDX          PIC 9(4)     COMP VALUE ZERO.
022400     05  WS-LINE-CTR          PIC 9(2)     COMP VALUE ZERO.
022500*    END-OF-RUN COUNTS PRINTED BY 3700-PRINT-TOTALS.
022600
022700 01  WS-CONTROL-TOTALS.
022800     05  WS-REQ-READ          PIC 9(6)     COMP VALUE ZERO.
022900     05  WS-REQ-SATISFIED     PIC 9(6)     COMP VALUE ZERO.
023000     05  WS-REQ-UNSATISFIED   PIC 9(6)     COMP VALUE ZERO.
023100     05  WS-OFFER-LINES       PIC 9(6)     COMP VALUE ZERO.
023200
023300*    IN-MEMORY BANK REPOSITORY (BANKREPOSITORY) - B19.
023400 01  BANK-TABLE.
023500     05  BANK-TBL-ENTRY OCCURS 100 TIMES.
023600         10  BT-NAME          PIC X(30).
023700         10  BT-LICENSE       PIC X(10).
023800         10  BT-RATING        PIC 9V9.
023900
024000*    IN-MEMORY CREDIT REPOSITORY (CREDITREPOSITORY) - B20.
024100 01  CREDIT-TABLE.
024200     05  CREDIT-TBL-ENTRY OCCURS 500 TIMES.
024300         10  CT-ID            PIC X(10).
024400         10  CT-BANK-NAME     PIC X(30).
024500         10  CT-TYPE          PIC X(10).
024600         10  CT-AMOUNT        PIC S9(9)V99.
024700         10  CT-RATE          PIC S9(3)V99.
024800         10  CT-TERM-MONTHS   PIC 9(4).
024900         10  CT-EARLY-REPAY   PIC X.
025000         10  CT-LINE-INCREASE PIC X.
025100         10  CT-TYPE-DATA     PIC X(58).
025200
025300*    CANDIDATE SET BUILT BY 2100-BUILD-CANDIDATE-SET (B7).  THE
025400*    BANK-ON-FILE/RATE-PRESENT FLAG BELOW IS CARRIED ON EVERY
025500*    CANDIDATE BUT ONLY ACTED ON BY 2305-FILTER-BEST-OFFERS -
025600*    B7/B13 DO NOT EXCLUDE ON IT, ONLY B8 DOES, CR-0415.
025700 01  CAND-TABLE.
025800     05  CAND-ENTRY OCCURS 500 TIMES.
025900         10  CAND-CR-IDX        PIC 9(4)      COMP.
026000         10  CAND-MONTHLY-PMT   PIC S9(9)V99.
026100         10  CAND-TOTAL-PMT     PIC S9(11)V99.
026200         10  CAND-BANK-RATING   PIC 9V9.
026300         10  CAND-BANK-FOUND-SW PIC X.
026400*    A HOLDING AREA FOR ONE CAND-TABLE ROW WHILE TWO ROWS ARE
026500*    BEING EXCHANGED, 7010-SWAP-CAND.  MUST STAY BYTE-FOR-BYTE
026600*    THE SAME WIDTH AS CAND-ENTRY.
026700 01  CAND-ENTRY-SAVE.
026800     05  CAND-CR-IDX-SV         PIC 9(4)      COMP.
026900     05  CAND-MONTHLY-PMT-SV    PIC S9(9)V99.
027000     05  CAND-TOTAL-PMT-SV      PIC S9(11)V99.
027100     05  CAND-BANK-RATING-SV    PIC 9V9.
027200     05  CAND-BANK-FOUND-SV     PIC X.
027300
027400*    WORK AREA FOR THE ANNUITY AND ELIGIBILITY CALCULATIONS.
027500 01  WS-CALC-AREA.
027600     05  WS-RATE-STEP1        PIC S9V9(4)     VALUE ZERO.
027700     05  WS-MONTHLY-RATE      PIC S9V9(4)     VALUE ZERO.
027800     05  WS-FACTOR            PIC S9(6)V9(4)  VALUE ZERO.
027900     05  WS-FACTOR-LESS-1     PIC S9(6)V9(4)  VALUE ZERO.
028000     05  WS-RATIO             PIC S9(3)V9(4)  VALUE ZERO.
028100     05  WS-MONTHLY-PMT-RAW   PIC S9(9)V9(4)  VALUE ZERO.
028200     05  WS-TOTAL-PAYMENT     PIC S9(11)V99   VALUE ZERO.
028300     05  WS-MONTHLY-PAYMENT   PIC S9(9)V99    VALUE ZERO.
028400     05  WS-LTV-PCT           PIC S9(5)V99    VALUE ZERO.
028500     05  WS-DEPREC-PCT        PIC S9(5)V99    VALUE ZERO.
028600     05  WS-MAX-INCOME-PMT    PIC S9(9)V99    VALUE ZERO.
028700     05  WS-WITHIN-LIMIT-SW   PIC X           VALUE 'N'.
028800         88  WS-WITHIN-LIMIT            VALUE 'Y'.
028900     05  WS-ELIGIBLE-SW       PIC X           VALUE 'N'.
029000         88  WS-ELIGIBLE                VALUE 'Y'.
029100     05  WS-ADDED-SW          PIC X           VALUE 'N'.
029200         88  WS-ADDED                   VALUE 'Y'.
029300
029400*    WORK FIELDS FOR CASE-INSENSITIVE NAME / TYPE COMPARES.
029500 01  WS-COMPARE-AREA.
029600     05  WS-CMP-1             PIC X(30).
029700     05  WS-CMP-2             PIC X(30).
029800     05  WS-LOWER-ALPHA       PIC X(26) VALUE
029900         'abcdefghijklmnopqrstuvwxyz'.
030000     05  WS-UPPER-ALPHA       PIC X(26) VALUE
030100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030200
030300*    REPORT LINE LAYOUTS - MOVED/WRITTEN TO PRTLINE.
030400 01  COMPANY-TITLE.
030500     05  FILLER               PIC X(6)  VALUE 'DATE: '.
030600     05  O-BANNER-MONTH       PIC 99.
030700     05  FILLER               PIC X     VALUE '/'.
030800     05  O-BANNER-DAY         PIC 99.
030900     05  FILLER               PIC X     VALUE '/'.
031000     05  O-BANNER-YEAR        PIC 9(4).
031100     05  FILLER               PIC X(30) VALUE SPACES.
031200     05  FILLER               PIC X(28)
031300         VALUE 'CENTRAL CREDIT BUREAU REPORT'.
031400     05  FILLER               PIC X(50) VALUE SPACES.
031500     05  FILLER               PIC X(6)  VALUE 'PAGE: '.
031600     05  O-BANNER-PCTR        PIC Z9.
031700*    THE SECOND REPORT HEADING LINE - RUN DATE AND PAGE.
031800
031900 01  DIVISION-TITLE.
032000     05  FILLER               PIC X(8)  VALUE 'CBLCRD01'.
032100     05  FILLER               PIC X(49) VALUE SPACES.
032200     05  FILLER               PIC X(22)
032300         VALUE 'CREDIT CATALOGUE BATCH'.
032400     05  FILLER               PIC X(53) VALUE SPACES.
032500*    ONE REQUEST-HEADER PRINT LINE, WRITTEN BY 2200 AHEAD OF
032600*    EACH REQUEST's OFFERS.
032700
032800 01  RPT-HEADER-LINE.
032900     05  FILLER               PIC X(8)  VALUE 'CLIENT: '.
033000     05  O-CLIENT-ID          PIC X(10).
033100     05  FILLER               PIC X(3)  VALUE SPACES.
033200     05  FILLER               PIC X(8)  VALUE 'AMOUNT: '.
033300     05  O-RQ-AMOUNT          PIC Z(9)9.99.
033400     05  FILLER               PIC X(3)  VALUE SPACES.
033500     05  FILLER               PIC X(6)  VALUE 'TERM: '.
033600     05  O-RQ-TERM            PIC ZZZ9.
033700     05  FILLER               PIC X(3)  VALUE SPACES.
033800     05  FILLER               PIC X(11) VALUE 'OPERATION: '.
033900     05  O-RQ-OPERATION       PIC X.
034000     05  FILLER               PIC X(62) VALUE SPACES.
034100*    ONE OFFER PRINT LINE - USED BY B8's 2310-WRITE-OFFER-LINE
034200*    AND REUSED AS-IS BY B13's 2400-OPTIMAL-SELECTION, SINCE
034300*    BOTH PUT OUT THE SAME BANK/TYPE/RATE/PAYMENT COLUMNS.
034400
034500 01  RPT-OFFER-LINE.
034600     05  O-BANK-NAME          PIC X(30).
034700     05  FILLER               PIC X(2)  VALUE SPACES.
034800     05  O-CREDIT-TYPE        PIC X(10).
034900     05  FILLER               PIC X(2)  VALUE SPACES.
035000     05  O-RATE               PIC ZZ9.99.
035100     05  FILLER               PIC X(3)  VALUE SPACES.
035200     05  O-MONTHLY-PMT        PIC Z,ZZZ,ZZ9.99.
035300     05  FILLER               PIC X(3)  VALUE SPACES.
035400     05  O-TOTAL-PMT          PIC ZZZ,ZZZ,ZZ9.99.
035500     05  FILLER               PIC X(50) VALUE SPACES.
035600*    A ONE-COLUMN PRINT LINE FOR THE 'NO SUITABLE CREDITS FOUND'
035700*    AND SIMILAR ADVISORY MESSAGES.
035800
035900 01  RPT-MESSAGE-LINE.
036000     05  O-MESSAGE            PIC X(40).
036100     05  FILLER               PIC X(92) VALUE SPACES.
036200*    ONE CATALOGUE PRINT LINE, 3010-CATALOGUE-LINE - EVERY
036300*    CREDIT ON FILE, NOT JUST THOSE MATCHING A REQUEST.
036400
036500 01  RPT-CATALOGUE-LINE.
036600     05  O-CAT-ID             PIC X(10).
036700     05  FILLER               PIC X(2)  VALUE SPACES.
036800     05  O-CAT-BANK           PIC X(30).
036900     05  FILLER               PIC X(2)  VALUE SPACES.
037000     05  O-CAT-TYPE           PIC X(10).
037100     05  FILLER               PIC X(2)  VALUE SPACES.
037200     05  O-CAT-AMOUNT         PIC Z(9)9.99.
037300     05  FILLER               PIC X(3)  VALUE SPACES.
037400     05  O-CAT-RATE           PIC ZZ9.99.
037500     05  FILLER               PIC X(54) VALUE SPACES.
037600*    THE END-OF-RUN TOTALS PRINT LINE, 3700-PRINT-TOTALS.
037700
037800 01  RPT-TOTALS-LINE.
037900     05  O-TOT-LABEL          PIC X(30).
038000     05  O-TOT-VALUE          PIC ZZZ,ZZ9.
038100     05  FILLER               PIC X(95) VALUE SPACES.
038200*    A SPACE-FILLED PRINT LINE USED TO SKIP BETWEEN REPORT
038300*    SECTIONS.
038400
038500 01  BLANK-LINE.
038600     05  FILLER               PIC X(132) VALUE SPACES.
038700
038800*    LAST-REQUEST SNAPSHOT - USED BY THE EXTENDED ANALYSIS SO
038900*    B14/B15/B16 HAVE A CLIENT AND REQUEST TO WORK AGAINST.
039000 01  WS-LAST-REQUEST-REC          PIC X(80).
039100*    ON WHEN WS-LAST-REQUEST-REC HOLDS A REQUEST CARRIED OVER
039200*    FROM A PRIOR READ - SEE 9020-READ-REQUEST.
039300 01  WS-HAVE-LAST-REQUEST-SW      PIC X      VALUE 'N'.
039400     88  WS-HAVE-LAST-REQUEST               VALUE 'Y'.
039500
039600*    GENERIC WORK TABLE FOR THE B9/B10/B11/B12/B17/B18 SEARCHES
039700*    RUN UNDER THE UPSI-0 EXTENDED ANALYSIS SWITCH.
039800 01  WS-EXT-TABLE.
039900     05  EXT-ENTRY OCCURS 500 TIMES.
040000         10  EXT-CR-IDX           PIC 9(4)   COMP.
040100*    HOW MANY ROWS ARE CURRENTLY IN WS-EXT-TABLE FOR THE B9-B18
040200*    EXTRACT/SORT PARAGRAPHS.
040300 01  WS-EXT-COUNT                 PIC 9(4)   COMP VALUE ZERO.
040400*    HOLDING CELL FOR ONE WS-EXT-TABLE SUBSCRIPT DURING A SWAP,
040500*    8091-SWAP-EXT.
040600 01  WS-EXT-SAVE                  PIC 9(4)   COMP VALUE ZERO.
040700*    THE CAPTION PRINTED AHEAD OF A B9-B18 EXTRACT LISTING.
040800 01  WS-EXT-HEADING                PIC X(60).
040900*    THE LOW END OF AN AMOUNT RANGE SUPPLIED TO ONE OF THE B11/
041000*    B12 FLEXIBLE-CREDIT SEARCHES.
041100 01  WS-RANGE-MIN                  PIC S9(9)V99.
041200*    THE HIGH END OF AN AMOUNT RANGE FOR B20's FIND-BY-RANGE.
041300 01  WS-RANGE-MAX                  PIC S9(9)V99.
041400*    THE BANK RATING LOOKED UP FOR THE FIRST OF A PAIR OF
041500*    CREDITS BEING RATING-SORTED, 8103-RATING-INNER-COMPARE.
041600 01  WS-TEMP-RATING-1               PIC 9V9.
041700*    THE BANK RATING LOOKED UP FOR THE SECOND OF THE PAIR.
041800 01  WS-TEMP-RATING-2               PIC 9V9.
041900
042000 PROCEDURE DIVISION.
042100*    THE JOB STEP ENTRY POINT.  OPENS ALL FOUR FILES, LOADS THE
042200*    BANK AND CREDIT MASTERS INTO WORKING STORAGE, WORKS THE
042300*    REQUEST FILE ONE CLIENT REQUEST AT A TIME, PRINTS THE RUN
042400*    TOTALS, SAVES THE MASTERS BACK OUT, AND CLOSES DOWN.
042500
042600 0000-CBLCRD01.
042700     PERFORM 1000-INIT.
042800     PERFORM 2000-MAINLINE
042900         UNTIL MORE-REQUESTS = 'NO'.
043000     PERFORM 3000-CATALOGUE-LISTING THRU 3000-EXIT.
043100     IF SW-EXT-ANALYSIS-ON
043200         PERFORM 8000-EXTENDED-ANALYSIS THRU 8000-EXIT
043300     END-IF.
043400     PERFORM 3500-CLOSING.
043500     STOP RUN.
043600
043700******************************************************************
043800*    1000-SERIES - MASTER LOAD (APPLICATION.INITIALIZE).
043900******************************************************************
044000 1000-INIT.
044100     MOVE FUNCTION CURRENT-DATE TO WS-CUR-DATE.
044200     MOVE WS-CUR-MONTH TO O-BANNER-MONTH  O-MONTH.
044300     MOVE WS-CUR-DAY   TO O-BANNER-DAY    O-DAY.
044400     MOVE WS-CUR-YEAR  TO O-BANNER-YEAR   O-YEAR.
044500     OPEN INPUT  BANK-MASTER
044600          INPUT  CREDIT-MASTER
044700          INPUT  REQUEST-MASTER
044800          OUTPUT OFFERS-REPORT.
044900     PERFORM 9900-HEADING.
045000     PERFORM 1100-LOAD-BANKS.
045100     PERFORM 1200-LOAD-CREDITS.
045200     CLOSE BANK-MASTER CREDIT-MASTER.
045300     IF WS-BANK-COUNT = ZERO AND WS-CREDIT-COUNT = ZERO
045400         PERFORM 1300-SEED-DEFAULT-DATA
045500     END-IF.
045600     PERFORM 9020-READ-REQUEST.
045700*    PRIMES BANK-TABLE FROM BANK-MASTER FOR THE RUN - B19's
045800*    REPOSITORY IS HELD ENTIRELY IN WORKING STORAGE, NOT RE-READ
045900*    PER REQUEST.
046000
046100 1100-LOAD-BANKS.
046200     PERFORM 9000-READ-BANK.
046300     PERFORM 1110-LOAD-BANKS-STEP
046400         UNTIL MORE-BANKS = 'NO'.
046500*    ONE BANK-MASTER RECORD PER PASS, MOVED INTO THE NEXT FREE
046600*    BANK-TABLE SLOT.
046700
046800 1110-LOAD-BANKS-STEP.
046900     IF BK-NAME NOT = SPACES
047000         PERFORM 5100-BANK-ADD THRU 5100-EXIT
047100     END-IF.
047200     PERFORM 9000-READ-BANK.
047300*    PRIMES CREDIT-TABLE FROM CREDIT-MASTER THE SAME WAY 1100
047400*    PRIMES THE BANK TABLE - B20's REPOSITORY.
047500
047600 1200-LOAD-CREDITS.
047700     PERFORM 9010-READ-CREDIT.
047800     PERFORM 1210-LOAD-CREDITS-STEP
047900         UNTIL MORE-CREDITS = 'NO'.
048000*    ONE CREDIT-MASTER RECORD PER PASS, MOVED INTO THE NEXT
048100*    FREE CREDIT-TABLE SLOT.
048200
048300 1210-LOAD-CREDITS-STEP.
048400     IF CR-ID NOT = SPACES
048500         PERFORM 5500-CREDIT-ADD THRU 5500-EXIT
048600     END-IF.
048700     PERFORM 9010-READ-CREDIT.
048800
048900*    1300-SEED-DEFAULT-DATA RUNS ONLY WHEN BOTH MASTERS CAME BACK
049000*    EMPTY - GIVES A NEW SHOP A STARTER CATALOGUE TO WORK FROM.
049100 1300-SEED-DEFAULT-DATA.
049200     MOVE 'PRIVATBANK'      TO BK-NAME.
049300     MOVE 'PB001'           TO BK-LICENSE.
049400     MOVE 4.8               TO BK-RATING.
049500     PERFORM 5100-BANK-ADD THRU 5100-EXIT.
049600     MOVE 'OSCHADBANK'      TO BK-NAME.
049700     MOVE 'OSB002'          TO BK-LICENSE.
049800     MOVE 4.6               TO BK-RATING.
049900     PERFORM 5100-BANK-ADD THRU 5100-EXIT.
050000     MOVE 'RAIFFEISEN BANK' TO BK-NAME.
050100     MOVE 'RB003'           TO BK-LICENSE.
050200     MOVE 4.9               TO BK-RATING.
050300     PERFORM 5100-BANK-ADD THRU 5100-EXIT.
050400     MOVE 'MONOBANK'        TO BK-NAME.
050500     MOVE 'MB004'           TO BK-LICENSE.
050600     MOVE 4.7               TO BK-RATING.
050700     PERFORM 5100-BANK-ADD THRU 5100-EXIT.
050800
050900     MOVE 'M001'            TO CR-ID.
051000     MOVE 'PRIVATBANK'      TO CR-BANK-NAME.
051100     MOVE 'MORTGAGE'        TO CR-TYPE.
051200     MOVE 500000.00         TO CR-AMOUNT.
051300     MOVE 12.50             TO CR-RATE.
051400     MOVE 240               TO CR-TERM-MONTHS.
051500     MOVE 'Y'               TO CR-EARLY-REPAY.
051600     MOVE 'N'               TO CR-LINE-INCREASE.
051700     MOVE SPACES            TO CR-TYPE-DATA.
051800     MOVE 625000.00         TO CR-PROPERTY-VALUE.
051900     MOVE 125000.00         TO CR-DOWN-PAYMENT.
052000     MOVE 'APARTMENT'       TO CR-PROPERTY-TYPE.
052100     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
052200
052300     MOVE 'M002'            TO CR-ID.
052400     MOVE 'OSCHADBANK'      TO CR-BANK-NAME.
052500     MOVE 'MORTGAGE'        TO CR-TYPE.
052600     MOVE 800000.00         TO CR-AMOUNT.
052700     MOVE 11.80             TO CR-RATE.
052800     MOVE 300               TO CR-TERM-MONTHS.
052900     MOVE 'Y'               TO CR-EARLY-REPAY.
053000     MOVE 'Y'               TO CR-LINE-INCREASE.
053100     MOVE SPACES            TO CR-TYPE-DATA.
053200     MOVE 1000000.00        TO CR-PROPERTY-VALUE.
053300     MOVE 200000.00         TO CR-DOWN-PAYMENT.
053400     MOVE 'HOUSE'           TO CR-PROPERTY-TYPE.
053500     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
053600
053700     MOVE 'C001'            TO CR-ID.
053800     MOVE 'RAIFFEISEN BANK' TO CR-BANK-NAME.
053900     MOVE 'CONSUMER'        TO CR-TYPE.
054000     MOVE 50000.00          TO CR-AMOUNT.
054100     MOVE 18.50             TO CR-RATE.
054200     MOVE 60                TO CR-TERM-MONTHS.
054300     MOVE 'Y'               TO CR-EARLY-REPAY.
054400     MOVE 'Y'               TO CR-LINE-INCREASE.
054500     MOVE SPACES            TO CR-TYPE-DATA.
054600     MOVE 'GENERAL PURPOSE' TO CR-PURPOSE.
054700     MOVE 'N'               TO CR-REQ-COLLATERAL.
054800     MOVE 75000.00          TO CR-MAX-AMOUNT.
054900     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
055000
055100     MOVE 'C002'            TO CR-ID.
055200     MOVE 'MONOBANK'        TO CR-BANK-NAME.
055300     MOVE 'CONSUMER'        TO CR-TYPE.
055400     MOVE 30000.00          TO CR-AMOUNT.
055500     MOVE 19.20             TO CR-RATE.
055600     MOVE 36                TO CR-TERM-MONTHS.
055700     MOVE 'Y'               TO CR-EARLY-REPAY.
055800     MOVE 'N'               TO CR-LINE-INCREASE.
055900     MOVE SPACES            TO CR-TYPE-DATA.
056000     MOVE 'GENERAL PURPOSE' TO CR-PURPOSE.
056100     MOVE 'N'               TO CR-REQ-COLLATERAL.
056200     MOVE 45000.00          TO CR-MAX-AMOUNT.
056300     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
056400
056500     MOVE 'CAR001'          TO CR-ID.
056600     MOVE 'PRIVATBANK'      TO CR-BANK-NAME.
056700     MOVE 'CAR'             TO CR-TYPE.
056800     MOVE 200000.00         TO CR-AMOUNT.
056900     MOVE 15.50             TO CR-RATE.
057000     MOVE 60                TO CR-TERM-MONTHS.
057100     MOVE 'Y'               TO CR-EARLY-REPAY.
057200     MOVE 'Y'               TO CR-LINE-INCREASE.
057300     MOVE SPACES            TO CR-TYPE-DATA.
057400     MOVE 'TOYOTA'          TO CR-CAR-BRAND.
057500     MOVE 'CAMRY'           TO CR-CAR-MODEL.
057600     MOVE 2020              TO CR-CAR-YEAR.
057700     MOVE 220000.00         TO CR-CAR-VALUE.
057800     MOVE 'Y'               TO CR-NEW-CAR.
057900     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
058000
058100     MOVE 'CAR002'          TO CR-ID.
058200     MOVE 'RAIFFEISEN BANK' TO CR-BANK-NAME.
058300     MOVE 'CAR'             TO CR-TYPE.
058400     MOVE 150000.00         TO CR-AMOUNT.
058500     MOVE 16.20             TO CR-RATE.
058600     MOVE 48                TO CR-TERM-MONTHS.
058700     MOVE 'Y'               TO CR-EARLY-REPAY.
058800     MOVE 'N'               TO CR-LINE-INCREASE.
058900     MOVE SPACES            TO CR-TYPE-DATA.
059000     MOVE 'SKODA'           TO CR-CAR-BRAND.
059100     MOVE 'OCTAVIA'         TO CR-CAR-MODEL.
059200     MOVE 2019              TO CR-CAR-YEAR.
059300     MOVE 165000.00         TO CR-CAR-VALUE.
059400     MOVE 'N'               TO CR-NEW-CAR.
059500     PERFORM 5500-CREDIT-ADD THRU 5500-EXIT.
059600
059700******************************************************************
059800*    2000-SERIES - REQUEST PROCESSING (APPLICATION.RUN).
059900******************************************************************
060000 2000-MAINLINE.
060100*    ONE PASS OF THIS PARAGRAPH PER REQUEST-REC - THE RECORD IS
060200*    SAVED ASIDE BECAUSE 9020-READ-REQUEST LOOKS AHEAD ONE
060300*    RECORD TO DECIDE WHEN THE FILE IS TRULY EXHAUSTED.
060400     ADD 1 TO WS-REQ-READ.
060500     MOVE REQUEST-REC TO WS-LAST-REQUEST-REC.
060600     MOVE 'Y' TO WS-HAVE-LAST-REQUEST-SW.
060700     PERFORM 2100-BUILD-CANDIDATE-SET THRU 2100-EXIT.
060800     PERFORM 2200-WRITE-REQUEST-HEADER.
060900*    OPERATION '2' IS THE B13 SELECT-OPTIMAL-CREDIT REQUEST -
061000*    ANY OTHER OPERATION CODE RUNS THE B8 FIND-BEST-OFFERS
061100*    PATH INSTEAD.  THE TWO NEVER RUN FOR THE SAME REQUEST, SO
061200*    2300's IN-PLACE TRIM OF CAND-TABLE IS SAFE, CR-0415.
061300     IF RQ-OPERATION = '2'
061400         PERFORM 2400-OPTIMAL-SELECTION THRU 2400-EXIT
061500     ELSE
061600         PERFORM 2300-BEST-OFFERS THRU 2300-EXIT
061700     END-IF.
061800     PERFORM 9020-READ-REQUEST.
061900
062000*    2100-BUILD-CANDIDATE-SET - CREDITSEARCHSERVICE.SEARCHBYCLI-
062100*    ENTNEEDS (B7).  KEEPS PRODUCTS LARGE ENOUGH AND LONG ENOUGH
062200*    FOR THE REQUEST WHOSE MONTHLY PAYMENT THE CLIENT CAN CARRY.
062300 2100-BUILD-CANDIDATE-SET.
062400     MOVE ZERO TO WS-CAND-COUNT.
062500*    RQ-AMOUNT IS SIGNED, SO A NEGATIVE REQUEST MUST BE CAUGHT
062600*    HERE TOO - "NOT > ZERO" COVERS MISSING (ZERO) AND A BAD
062700*    NEGATIVE AMOUNT ALIKE, CR-0415.  RQ-TERM-MONTHS IS UNSIGNED
062800*    SO ITS OWN = ZERO TEST ALREADY CATCHES EVERY TERM <= 0.
062900     IF RQ-AMOUNT NOT > ZERO OR RQ-TERM-MONTHS = ZERO
063000         GO TO 2100-EXIT
063100     END-IF.
063200     MOVE 1 TO CR-IDX.
063300     PERFORM 2110-SCAN-ONE-CREDIT THRU 2110-EXIT
063400         VARYING CR-IDX FROM 1 BY 1
063500         UNTIL CR-IDX > WS-CREDIT-COUNT.
063600 2100-EXIT.
063700     EXIT.
063800*    ONE CREDIT-TABLE ENTRY TESTED AGAINST THE REQUEST FOR B7 -
063900*    AMOUNT, TERM, AND B6 ELIGIBILITY.  A SURVIVOR IS COMMITTED
064000*    TO CAND-TABLE CARRYING ITS MONTHLY/TOTAL PAYMENT AND THE
064100*    BANK RATING (OR A NOT-FOUND FLAG) FOR LATER USE.
064200
064300 2110-SCAN-ONE-CREDIT.
064400     IF CT-AMOUNT(CR-IDX) < RQ-AMOUNT
064500         OR CT-TERM-MONTHS(CR-IDX) < RQ-TERM-MONTHS
064600         GO TO 2110-EXIT
064700     END-IF.
064800*    B7 TAKES THE CREDIT ON AMOUNT/TERM/ELIGIBILITY ALONE - IT DOES
064900*    NOT CARE WHETHER THE RATE IS ZERO OR THE BANK IS ON FILE.
065000*    THAT NARROWER TEST IS B8's, NOT B7's, SO IT IS NO LONGER DONE
065100*    HERE - SEE 2305-FILTER-BEST-OFFERS, CR-0415.
065200     PERFORM 6000-CALC-ANNUITY THRU 6000-EXIT.
065300     PERFORM 6100-CALC-MONTHLY-PAYMENT THRU 6100-EXIT.
065400     PERFORM 6500-CHECK-ELIGIBILITY THRU 6500-EXIT.
065500     IF NOT WS-ELIGIBLE
065600         GO TO 2110-EXIT
065700     END-IF.
065800     ADD 1 TO WS-CAND-COUNT.
065900     MOVE CR-IDX TO CAND-CR-IDX(WS-CAND-COUNT).
066000     MOVE WS-MONTHLY-PAYMENT TO CAND-MONTHLY-PMT(WS-CAND-COUNT).
066100     MOVE WS-TOTAL-PAYMENT   TO CAND-TOTAL-PMT(WS-CAND-COUNT).
066200*    BANK RATING IS CARRIED HERE PURELY FOR B13's TIEBREAK - A
066300*    MISS LEAVES A ZERO RATING AND CAND-BANK-FOUND-SW('N') SO
066400*    2305-FILTER-BEST-OFFERS CAN DROP IT FROM B8 WITHOUT B7/B13
066500*    EVER LOSING THE CANDIDATE.
066600     MOVE CT-BANK-NAME(CR-IDX) TO WS-CMP-1.
066700     PERFORM 5200-BANK-FIND-BY-NAME.
066800     IF BK-IDX = ZERO
066900         MOVE ZERO TO CAND-BANK-RATING(WS-CAND-COUNT)
067000         MOVE 'N'  TO CAND-BANK-FOUND-SW(WS-CAND-COUNT)
067100     ELSE
067200         MOVE BT-RATING(BK-IDX) TO CAND-BANK-RATING(WS-CAND-COUNT)
067300         MOVE 'Y'  TO CAND-BANK-FOUND-SW(WS-CAND-COUNT)
067400     END-IF.
067500 2110-EXIT.
067600     EXIT.
067700*    ONE HEADER LINE PER INCOMING REQUEST, IDENTIFYING THE
067800*    CLIENT AND ECHOING THE AMOUNT/TERM/OPERATION REQUESTED.
067900
068000 2200-WRITE-REQUEST-HEADER.
068100     MOVE SPACES TO RPT-HEADER-LINE.
068200     MOVE RQ-CLIENT-ID   TO O-CLIENT-ID.
068300     MOVE RQ-AMOUNT      TO O-RQ-AMOUNT.
068400     MOVE RQ-TERM-MONTHS TO O-RQ-TERM.
068500     MOVE RQ-OPERATION   TO O-RQ-OPERATION.
068600     WRITE PRTLINE FROM RPT-HEADER-LINE
068700         AFTER ADVANCING 1 LINE.
068800     ADD 1 TO WS-OFFER-LINES.
068900
069000*    2300-BEST-OFFERS - CREDITSEARCHSERVICE.FINDBESTOFFERS (B8).
069100*    CAND-TABLE HERE IS THE PLAIN B7 SET BUILT BY 2100 - 2305
069200*    BELOW TRIMS IT TO THE B8 SUBSET (BANK ON FILE, NONZERO
069300*    RATE) BEFORE ANYTHING IS SORTED OR PRINTED.  2400-OPTIMAL-
069400*    SELECTION RUNS ON ITS OWN FRESH B7 SET AND IS NOT TOUCHED
069500*    BY THIS TRIM, CR-0415.
069600 2300-BEST-OFFERS.
069700     PERFORM 2305-FILTER-BEST-OFFERS THRU 2305-EXIT.
069800     IF WS-CAND-COUNT = ZERO
069900         MOVE SPACES TO RPT-MESSAGE-LINE
070000         MOVE 'NO SUITABLE CREDITS FOUND' TO O-MESSAGE
070100         WRITE PRTLINE FROM RPT-MESSAGE-LINE
070200             AFTER ADVANCING 1 LINE
070300         ADD 1 TO WS-OFFER-LINES
070400         ADD 1 TO WS-REQ-UNSATISFIED
070500         GO TO 2300-EXIT
070600     END-IF.
070700     PERFORM 7000-SORT-BEST-OFFERS.
070800     ADD 1 TO WS-REQ-SATISFIED.
070900     MOVE 1 TO WS-LINE-CTR.
071000     PERFORM 2310-WRITE-OFFER-LINE
071100         VARYING CAND-IDX FROM 1 BY 1
071200         UNTIL CAND-IDX > WS-CAND-COUNT
071300            OR WS-LINE-CTR > WS-LINE-LIMIT.
071400 2300-EXIT.
071500     EXIT.
071600
071700*    2305/2306 - THE B8-ONLY NARROWING OF B7's CANDIDATE SET.  A
071800*    ROW SURVIVES ONLY WHEN ITS BANK WAS FOUND ON FILE AND ITS
071900*    RATE IS NOT ZERO - EITHER ONE MISSING IS "MISSING BANK OR
072000*    RATE" UNDER B8, CR-0415.  SURVIVORS SLIDE DOWN OVER THE
072100*    GAPS LEFT BY DROPPED ROWS, THE SAME SHIFT-DOWN STYLE USED
072200*    ELSEWHERE IN THIS PROGRAM FOR THE MASTER TABLES.
072300 2305-FILTER-BEST-OFFERS.
072400     MOVE ZERO TO WS-JDX.
072500     PERFORM 2306-FILTER-ONE-CAND
072600         VARYING WS-IDX FROM 1 BY 1
072700         UNTIL WS-IDX > WS-CAND-COUNT.
072800     MOVE WS-JDX TO WS-CAND-COUNT.
072900 2305-EXIT.
073000     EXIT.
073100*    ONE CAND-TABLE ROW TESTED FOR THE B8 BANK-ON-FILE/NONZERO-
073200*    RATE RULE - A KEEPER IS SLID DOWN TO THE NEXT OUTPUT SLOT.
073300
073400 2306-FILTER-ONE-CAND.
073500     IF CAND-BANK-FOUND-SW(WS-IDX) = 'Y'
073600         AND CT-RATE(CAND-CR-IDX(WS-IDX)) NOT = ZERO
073700         ADD 1 TO WS-JDX
073800         IF WS-JDX NOT = WS-IDX
073900             MOVE CAND-ENTRY(WS-IDX) TO CAND-ENTRY(WS-JDX)
074000         END-IF
074100     END-IF.
074200*    ONE SORTED OFFER PRINTED - BANK, CREDIT TYPE, RATE, AND THE
074300*    MONTHLY/TOTAL PAYMENT CARRIED ON THE CANDIDATE ROW.
074400
074500 2310-WRITE-OFFER-LINE.
074600     MOVE CAND-CR-IDX(CAND-IDX) TO CR-IDX.
074700     MOVE SPACES TO RPT-OFFER-LINE.
074800     MOVE CT-BANK-NAME(CR-IDX)  TO O-BANK-NAME.
074900     MOVE CT-TYPE(CR-IDX)       TO O-CREDIT-TYPE.
075000     MOVE CT-RATE(CR-IDX)       TO O-RATE.
075100     MOVE CAND-MONTHLY-PMT(CAND-IDX) TO O-MONTHLY-PMT.
075200     MOVE CAND-TOTAL-PMT(CAND-IDX)   TO O-TOTAL-PMT.
075300     WRITE PRTLINE FROM RPT-OFFER-LINE
075400         AFTER ADVANCING 1 LINE.
075500     ADD 1 TO WS-OFFER-LINES.
075600     ADD 1 TO WS-LINE-CTR.
075700
075800*    2400-OPTIMAL-SELECTION - CREDITSELECTIONSERVICE.SELECTOPTI-
075900*    MALCREDIT (B13), BOTH PREFERENCES ON, AS CALLED FROM RUN.
076000*    THE SOURCE REVERSES ITS WHOLE COMPARATOR CHAIN, SO THE PICK
076100*    IS THE CANDIDATE WITH THE HIGHEST RATE, FLAGS-NOT-SET
076200*    PREFERRED ON A RATE TIE, HIGHEST BANK RATING AS THE LAST
076300*    TIEBREAK - NOT THE LOWEST-RATE CANDIDATE.
076400 2400-OPTIMAL-SELECTION.
076500     IF WS-CAND-COUNT = ZERO
076600         MOVE SPACES TO RPT-MESSAGE-LINE
076700         MOVE 'NO SUITABLE CREDIT FOUND' TO O-MESSAGE
076800         WRITE PRTLINE FROM RPT-MESSAGE-LINE
076900             AFTER ADVANCING 1 LINE
077000         ADD 1 TO WS-OFFER-LINES
077100         ADD 1 TO WS-REQ-UNSATISFIED
077200         GO TO 2400-EXIT
077300     END-IF.
077400     ADD 1 TO WS-REQ-SATISFIED.
077500     MOVE 1 TO WS-BEST-IDX.
077600     PERFORM 2450-COMPARE-OPTIMAL THRU 2450-EXIT
077700         VARYING CAND-IDX FROM 2 BY 1
077800         UNTIL CAND-IDX > WS-CAND-COUNT.
077900     MOVE CAND-CR-IDX(WS-BEST-IDX) TO CR-IDX.
078000     MOVE SPACES TO RPT-OFFER-LINE.
078100     MOVE CT-BANK-NAME(CR-IDX)       TO O-BANK-NAME.
078200     MOVE CT-TYPE(CR-IDX)            TO O-CREDIT-TYPE.
078300     MOVE CT-RATE(CR-IDX)            TO O-RATE.
078400     MOVE CAND-MONTHLY-PMT(WS-BEST-IDX) TO O-MONTHLY-PMT.
078500     MOVE CAND-TOTAL-PMT(WS-BEST-IDX)   TO O-TOTAL-PMT.
078600     WRITE PRTLINE FROM RPT-OFFER-LINE
078700         AFTER ADVANCING 1 LINE.
078800     ADD 1 TO WS-OFFER-LINES.
078900 2400-EXIT.
079000     EXIT.
079100
079200*    2450-COMPARE-OPTIMAL REPLACES CAND-IDX AS THE RUNNING BEST
079300*    WHENEVER IT OUTRANKS WS-BEST-IDX UNDER THE B13 ORDERING.
079400 2450-COMPARE-OPTIMAL.
079500     IF CT-RATE(CAND-CR-IDX(CAND-IDX)) >
079600        CT-RATE(CAND-CR-IDX(WS-BEST-IDX))
079700         MOVE CAND-IDX TO WS-BEST-IDX
079800         GO TO 2450-EXIT
079900     END-IF.
080000     IF CT-RATE(CAND-CR-IDX(CAND-IDX)) =
080100        CT-RATE(CAND-CR-IDX(WS-BEST-IDX))
080200         PERFORM 2460-COMPARE-FLAGS-AND-RATING THRU 2460-EXIT
080300     END-IF.
080400 2450-EXIT.
080500     EXIT.
080600*    B13's TIEBREAK WHEN TWO CANDIDATES SHARE A RATE - EARLY-
080700*    REPAY PREFERENCE, THEN LINE-INCREASE PREFERENCE, THEN BANK
080800*    RATING, EACH ONLY WHEN THE CORRESPONDING PREFERENCE FLAG
080900*    IS ON.
081000
081100 2460-COMPARE-FLAGS-AND-RATING.
081200*    THE SOURCE REVERSES ITS WHOLE COMPARATOR, SO "N" SHOULD
081300*    OUTRANK "Y" HERE - A PLAIN < ON THE ONE-CHAR FLAG DOES
081400*    THAT WITHOUT AN EXTRA 88-LEVEL.
081500     IF CT-EARLY-REPAY(CAND-CR-IDX(CAND-IDX)) <
081600        CT-EARLY-REPAY(CAND-CR-IDX(WS-BEST-IDX))
081700         MOVE CAND-IDX TO WS-BEST-IDX
081800         GO TO 2460-EXIT
081900     END-IF.
082000     IF CT-EARLY-REPAY(CAND-CR-IDX(CAND-IDX)) NOT =
082100        CT-EARLY-REPAY(CAND-CR-IDX(WS-BEST-IDX))
082200         GO TO 2460-EXIT
082300     END-IF.
082400*    FLAGS TIED ON EARLY REPAYMENT - LINE INCREASE IS THE NEXT
082500*    TIEBREAK, SAME "N" BEFORE "Y" RULE.
082600     IF CT-LINE-INCREASE(CAND-CR-IDX(CAND-IDX)) <
082700        CT-LINE-INCREASE(CAND-CR-IDX(WS-BEST-IDX))
082800         MOVE CAND-IDX TO WS-BEST-IDX
082900         GO TO 2460-EXIT
083000     END-IF.
083100*    BOTH FLAGS TIED - THE LAST TIEBREAK IS BANK RATING, AND
083200*    HERE THE REVERSAL MEANS HIGHER RATING WINS OUTRIGHT.
083300     IF CT-LINE-INCREASE(CAND-CR-IDX(CAND-IDX)) =
083400        CT-LINE-INCREASE(CAND-CR-IDX(WS-BEST-IDX))
083500        AND CAND-BANK-RATING(CAND-IDX) >
083600            CAND-BANK-RATING(WS-BEST-IDX)
083700         MOVE CAND-IDX TO WS-BEST-IDX
083800     END-IF.
083900 2460-EXIT.
084000     EXIT.
084100
084200******************************************************************
084300*    3000-SERIES - CATALOGUE LISTING AND CLOSING.
084400******************************************************************
084500 3000-CATALOGUE-LISTING.
084600     MOVE SPACES TO RPT-MESSAGE-LINE.
084700     MOVE 'CREDIT CATALOGUE LISTING' TO O-MESSAGE.
084800     WRITE PRTLINE FROM RPT-MESSAGE-LINE
084900         AFTER ADVANCING 2 LINES.
085000     IF WS-CREDIT-COUNT = ZERO
085100         MOVE SPACES TO RPT-MESSAGE-LINE
085200         MOVE 'NO CREDITS AVAILABLE' TO O-MESSAGE
085300         WRITE PRTLINE FROM RPT-MESSAGE-LINE
085400             AFTER ADVANCING 1 LINE
085500         GO TO 3000-EXIT
085600     END-IF.
085700     PERFORM 3010-CATALOGUE-LINE
085800         VARYING CR-IDX FROM 1 BY 1
085900         UNTIL CR-IDX > WS-CREDIT-COUNT.
086000 3000-EXIT.
086100     EXIT.
086200*    ONE CREDIT-TABLE ROW PRINTED TO THE CATALOGUE SECTION OF
086300*    THE REPORT, REGARDLESS OF ANY REQUEST.
086400
086500 3010-CATALOGUE-LINE.
086600     MOVE SPACES TO RPT-CATALOGUE-LINE.
086700     MOVE CT-ID(CR-IDX)         TO O-CAT-ID.
086800     MOVE CT-BANK-NAME(CR-IDX)  TO O-CAT-BANK.
086900     MOVE CT-TYPE(CR-IDX)       TO O-CAT-TYPE.
087000     MOVE CT-AMOUNT(CR-IDX)     TO O-CAT-AMOUNT.
087100     MOVE CT-RATE(CR-IDX)       TO O-CAT-RATE.
087200     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
087300         AFTER ADVANCING 1 LINE.
087400
087500*    3500-CLOSING - APPLICATION.SAVEDATA PLUS THE GRAND TOTALS.
087600 3500-CLOSING.
087700     IF SW-RUN-PURGE-ON
087800         PERFORM 8900-PURGE-DEMO
087900     END-IF.
088000     OPEN OUTPUT BANK-MASTER.
088100     PERFORM 3600-SAVE-BANKS.
088200     CLOSE BANK-MASTER.
088300     OPEN OUTPUT CREDIT-MASTER.
088400     PERFORM 3650-SAVE-CREDITS.
088500     CLOSE CREDIT-MASTER.
088600     PERFORM 3700-PRINT-TOTALS.
088700     CLOSE REQUEST-MASTER OFFERS-REPORT.
088800*    REWRITES BANK-MASTER FROM THE (POSSIBLY ADD/REMOVE-UPDATED)
088900*    BANK-TABLE SO B19's CHANGES SURVIVE THE RUN.
089000
089100 3600-SAVE-BANKS.
089200     PERFORM 3610-SAVE-ONE-BANK
089300         VARYING BK-IDX FROM 1 BY 1
089400         UNTIL BK-IDX > WS-BANK-COUNT.
089500*    ONE BANK-TABLE ENTRY WRITTEN BACK OUT TO BANK-MASTER.
089600
089700 3610-SAVE-ONE-BANK.
089800     MOVE BT-NAME(BK-IDX)    TO BK-NAME.
089900     MOVE BT-LICENSE(BK-IDX) TO BK-LICENSE.
090000     MOVE BT-RATING(BK-IDX)  TO BK-RATING.
090100     WRITE BANK-REC.
090200*    REWRITES CREDIT-MASTER FROM CREDIT-TABLE SO B20's CHANGES
090300*    SURVIVE THE RUN.
090400
090500 3650-SAVE-CREDITS.
090600     PERFORM 3660-SAVE-ONE-CREDIT
090700         VARYING CR-IDX FROM 1 BY 1
090800         UNTIL CR-IDX > WS-CREDIT-COUNT.
090900*    ONE CREDIT-TABLE ENTRY WRITTEN BACK OUT TO CREDIT-MASTER.
091000
091100 3660-SAVE-ONE-CREDIT.
091200     MOVE CT-ID(CR-IDX)            TO CR-ID.
091300     MOVE CT-BANK-NAME(CR-IDX)     TO CR-BANK-NAME.
091400     MOVE CT-TYPE(CR-IDX)          TO CR-TYPE.
091500     MOVE CT-AMOUNT(CR-IDX)        TO CR-AMOUNT.
091600     MOVE CT-RATE(CR-IDX)          TO CR-RATE.
091700     MOVE CT-TERM-MONTHS(CR-IDX)   TO CR-TERM-MONTHS.
091800     MOVE CT-EARLY-REPAY(CR-IDX)   TO CR-EARLY-REPAY.
091900     MOVE CT-LINE-INCREASE(CR-IDX) TO CR-LINE-INCREASE.
092000     MOVE CT-TYPE-DATA(CR-IDX)     TO CR-TYPE-DATA.
092100     WRITE CREDIT-REC.
092200*    END-OF-RUN TOTALS LINE - REQUESTS SATISFIED/UNSATISFIED AND
092300*    THE NUMBER OF REPORT LINES WRITTEN.
092400
092500 3700-PRINT-TOTALS.
092600     MOVE SPACES TO RPT-MESSAGE-LINE.
092700     MOVE 'CONTROL TOTALS' TO O-MESSAGE.
092800     WRITE PRTLINE FROM RPT-MESSAGE-LINE
092900         AFTER ADVANCING 2 LINES.
093000     MOVE SPACES                 TO RPT-TOTALS-LINE.
093100     MOVE 'REQUESTS READ'        TO O-TOT-LABEL.
093200     MOVE WS-REQ-READ            TO O-TOT-VALUE.
093300     WRITE PRTLINE FROM RPT-TOTALS-LINE
093400         AFTER ADVANCING 1 LINE.
093500     MOVE SPACES                 TO RPT-TOTALS-LINE.
093600     MOVE 'REQUESTS SATISFIED'   TO O-TOT-LABEL.
093700     MOVE WS-REQ-SATISFIED       TO O-TOT-VALUE.
093800     WRITE PRTLINE FROM RPT-TOTALS-LINE
093900         AFTER ADVANCING 1 LINE.
094000     MOVE SPACES                 TO RPT-TOTALS-LINE.
094100     MOVE 'REQUESTS UNSATISFIED' TO O-TOT-LABEL.
094200     MOVE WS-REQ-UNSATISFIED     TO O-TOT-VALUE.
094300     WRITE PRTLINE FROM RPT-TOTALS-LINE
094400         AFTER ADVANCING 1 LINE.
094500     MOVE SPACES                 TO RPT-TOTALS-LINE.
094600     MOVE 'OFFER LINES WRITTEN'  TO O-TOT-LABEL.
094700     MOVE WS-OFFER-LINES         TO O-TOT-VALUE.
094800     WRITE PRTLINE FROM RPT-TOTALS-LINE
094900         AFTER ADVANCING 1 LINE.
095000
095100******************************************************************
095200*    5000-SERIES - BANKREPOSITORY (B19) AND CREDITREPOSITORY
095300*    (B20) MAINTENANCE PARAGRAPHS AGAINST THE IN-MEMORY TABLES.
095400******************************************************************
095500 5100-BANK-ADD.
095600*    B19 ADD - A BLANK NAME IS REJECTED OUTRIGHT, NO RECORD IS
095700*    COMMITTED TO BANK-TABLE.
095800     IF BK-NAME = SPACES
095900         GO TO 5100-EXIT
096000     END-IF.
096100     ADD 1 TO WS-BANK-COUNT.
096200     MOVE BK-NAME    TO BT-NAME(WS-BANK-COUNT).
096300     MOVE BK-LICENSE TO BT-LICENSE(WS-BANK-COUNT).
096400     MOVE BK-RATING  TO BT-RATING(WS-BANK-COUNT).
096500 5100-EXIT.
096600     EXIT.
096700
096800*    5200-BANK-FIND-BY-NAME - BANKREPOSITORY.FINDBYNAME (B19).
096900*    CASE-INSENSITIVE, FIRST MATCH OF THE NAME IN WS-CMP-1.
097000*    LEAVES THE MATCH IN BK-IDX (ZERO IF NOT FOUND).
097100 5200-BANK-FIND-BY-NAME.
097200     MOVE ZERO TO BK-IDX.
097300     PERFORM 9100-FOLD-CMP-1.
097400     MOVE 1 TO WS-IDX.
097500     PERFORM 5210-BANK-NAME-TEST
097600         VARYING WS-IDX FROM 1 BY 1
097700         UNTIL WS-IDX > WS-BANK-COUNT
097800            OR BK-IDX NOT = ZERO.
097900*    ONE BANK-TABLE SLOT COMPARED CASE-INSENSITIVELY TO THE
098000*    SEARCH NAME - B19 FIND-BY-NAME STOPS ON THE FIRST MATCH.
098100
098200 5210-BANK-NAME-TEST.
098300     MOVE BT-NAME(WS-IDX) TO WS-CMP-2.
098400     PERFORM 9110-FOLD-CMP-2.
098500     IF WS-CMP-1 = WS-CMP-2
098600         MOVE WS-IDX TO BK-IDX
098700     END-IF.
098800
098900*    5250-BANK-FIND-BY-LICENSE - EXACT MATCH, FIRST HIT.
099000 5250-BANK-FIND-BY-LICENSE.
099100     MOVE ZERO TO BK-IDX.
099200     PERFORM 5260-LICENSE-TEST
099300         VARYING WS-IDX FROM 1 BY 1
099400         UNTIL WS-IDX > WS-BANK-COUNT
099500            OR BK-IDX NOT = ZERO.
099600*    ONE BANK-TABLE SLOT COMPARED TO THE SEARCH LICENSE NUMBER -
099700*    B19 FIND-BY-LICENSE IS AN EXACT MATCH, NOT CASE-FOLDED.
099800
099900 5260-LICENSE-TEST.
100000     IF BT-LICENSE(WS-IDX) = WS-CMP-1
100100         MOVE WS-IDX TO BK-IDX
100200     END-IF.
100300
100400*    5300-BANK-FIND-MIN-RATING - PRINTS EVERY BANK AT OR ABOVE
100500*    THE THRESHOLD IN WS-TEMP-RATING-1. USED BY EXTENDED
100600*    ANALYSIS ONLY.
100700 5300-BANK-FIND-MIN-RATING.
100800     PERFORM 5310-RATING-TEST THRU 5310-EXIT
100900         VARYING WS-IDX FROM 1 BY 1
101000         UNTIL WS-IDX > WS-BANK-COUNT.
101100*    ONE BANK KEPT IN THE OUTPUT TABLE WHEN ITS RATING MEETS OR
101200*    BEATS THE THRESHOLD - B19 FINDBYMINRATING.
101300
101400 5310-RATING-TEST.
101500     IF BT-RATING(WS-IDX) < WS-TEMP-RATING-1
101600         GO TO 5310-EXIT
101700     END-IF.
101800     MOVE SPACES              TO RPT-CATALOGUE-LINE.
101900     MOVE BT-NAME(WS-IDX)     TO O-CAT-BANK.
102000     MOVE BT-LICENSE(WS-IDX)  TO O-CAT-ID.
102100     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
102200         AFTER ADVANCING 1 LINE.
102300     ADD 1 TO WS-OFFER-LINES.
102400 5310-EXIT.
102500     EXIT.
102600
102700*    5500-CREDIT-ADD - CREDITREPOSITORY.ADD (B20).  A BLANK ID
102800*    IS REJECTED THE SAME WAY 5100-BANK-ADD REJECTS A BLANK NAME.
102900 5500-CREDIT-ADD.
103000     IF CR-ID = SPACES
103100         GO TO 5500-EXIT
103200     END-IF.
103300     ADD 1 TO WS-CREDIT-COUNT.
103400     MOVE CR-ID             TO CT-ID(WS-CREDIT-COUNT).
103500     MOVE CR-BANK-NAME       TO CT-BANK-NAME(WS-CREDIT-COUNT).
103600     MOVE CR-TYPE            TO CT-TYPE(WS-CREDIT-COUNT).
103700     MOVE CR-AMOUNT          TO CT-AMOUNT(WS-CREDIT-COUNT).
103800     MOVE CR-RATE            TO CT-RATE(WS-CREDIT-COUNT).
103900     MOVE CR-TERM-MONTHS     TO CT-TERM-MONTHS(WS-CREDIT-COUNT).
104000     MOVE CR-EARLY-REPAY     TO CT-EARLY-REPAY(WS-CREDIT-COUNT).
104100     MOVE CR-LINE-INCREASE   TO CT-LINE-INCREASE(WS-CREDIT-COUNT).
104200*    ONE GROUP MOVE CARRIES WHICHEVER SUBTYPE FIELDS WERE
104300*    FILLED - MORTGAGE, CONSUMER, OR CAR - THE CALLER ONLY
104400*    POPULATES THE BLOCK THAT MATCHES CR-TYPE, B3/B4/B5.
104500     MOVE CR-TYPE-DATA       TO CT-TYPE-DATA(WS-CREDIT-COUNT).
104600 5500-EXIT.
104700     EXIT.
104800
104900*    5550-CREDIT-FIND-BY-ID - EXACT MATCH. LEAVES HIT IN CR-IDX.
105000 5550-CREDIT-FIND-BY-ID.
105100     MOVE ZERO TO CR-IDX.
105200     PERFORM 5560-ID-TEST
105300         VARYING WS-IDX FROM 1 BY 1
105400         UNTIL WS-IDX > WS-CREDIT-COUNT
105500            OR CR-IDX NOT = ZERO.
105600*    ONE CREDIT-TABLE SLOT COMPARED TO THE SEARCH CREDIT ID -
105700*    B20 FIND-BY-ID STOPS ON THE FIRST MATCH.
105800
105900 5560-ID-TEST.
106000     IF CT-ID(WS-IDX) = WS-CMP-1
106100         MOVE WS-IDX TO CR-IDX
106200     END-IF.
106300
106400*    5600/5650/5700 FEED THE EXT-TABLE FOR A GIVEN FILTER. THE
106500*    CALLER SETS WS-CMP-1 (NAME/TYPE) OR WS-RANGE-MIN/MAX FIRST.
106600 5600-CREDIT-FIND-BY-BANK.
106700     MOVE ZERO TO WS-EXT-COUNT.
106800     PERFORM 9100-FOLD-CMP-1.
106900     PERFORM 5610-BANK-MATCH-TEST
107000         VARYING WS-IDX FROM 1 BY 1
107100         UNTIL WS-IDX > WS-CREDIT-COUNT.
107200*    ONE CREDIT KEPT WHEN ITS BANK NAME MATCHES THE SEARCH BANK
107300*    - B20 FIND-BY-BANK.
107400
107500 5610-BANK-MATCH-TEST.
107600     MOVE CT-BANK-NAME(WS-IDX) TO WS-CMP-2.
107700     PERFORM 9110-FOLD-CMP-2.
107800     IF WS-CMP-1 = WS-CMP-2
107900         ADD 1 TO WS-EXT-COUNT
108000         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
108100     END-IF.
108200*    B20 FIND-BY-TYPE - WALKS CREDIT-TABLE ONCE, KEEPING EVERY
108300*    CREDIT WHOSE TYPE CODE MATCHES THE SEARCH TYPE.
108400
108500 5650-CREDIT-FIND-BY-TYPE.
108600     MOVE ZERO TO WS-EXT-COUNT.
108700     PERFORM 9100-FOLD-CMP-1.
108800     PERFORM 5660-TYPE-MATCH-TEST
108900         VARYING WS-IDX FROM 1 BY 1
109000         UNTIL WS-IDX > WS-CREDIT-COUNT.
109100*    ONE CREDIT KEPT WHEN ITS TYPE CODE MATCHES THE SEARCH TYPE.
109200
109300 5660-TYPE-MATCH-TEST.
109400     MOVE CT-TYPE(WS-IDX) TO WS-CMP-2.
109500     PERFORM 9110-FOLD-CMP-2.
109600     IF WS-CMP-1 = WS-CMP-2
109700         ADD 1 TO WS-EXT-COUNT
109800         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
109900     END-IF.
110000*    B20 FIND-BY-AMOUNT-RANGE - WALKS CREDIT-TABLE ONCE, KEEPING
110100*    EVERY CREDIT WHOSE AMOUNT FALLS INSIDE THE SEARCH RANGE.
110200
110300 5700-CREDIT-FIND-BY-RANGE.
110400     MOVE ZERO TO WS-EXT-COUNT.
110500     PERFORM 5710-RANGE-TEST
110600         VARYING WS-IDX FROM 1 BY 1
110700         UNTIL WS-IDX > WS-CREDIT-COUNT.
110800*    ONE CREDIT KEPT WHEN ITS AMOUNT IS WITHIN THE SEARCH RANGE.
110900
111000 5710-RANGE-TEST.
111100     IF CT-AMOUNT(WS-IDX) >= WS-RANGE-MIN
111200         AND CT-AMOUNT(WS-IDX) <= WS-RANGE-MAX
111300         ADD 1 TO WS-EXT-COUNT
111400         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
111500     END-IF.
111600
111700*    5900-BANK-REMOVE / 5950-CREDIT-REMOVE - DELETE BY COMPACTING
111800*    THE TABLE OVER THE REMOVED ENTRY. RUN ONLY UNDER THE UPSI-1
111900*    REPOSITORY-PURGE DEMONSTRATION (8900-PURGE-DEMO).
112000*    MS 11/12/09 - WAS STOPPING AFTER THE FIRST NAME HIT, BUT
112100*    5100-BANK-ADD NEVER REJECTS A DUPLICATE NAME, SO A SECOND
112200*    BANK UNDER THE SAME NAME SURVIVED A REMOVE CALL.  NOW
112300*    LOOPS THE FIND/SHIFT-DOWN UNTIL NO HIT REMAINS, CR-0410.
112400 5900-BANK-REMOVE.
112500     PERFORM 5200-BANK-FIND-BY-NAME.
112600     PERFORM 5905-BANK-REMOVE-ONE
112700         UNTIL BK-IDX = ZERO.
112800 5900-EXIT.
112900     EXIT.
113000*    ONE PASS OVER BANK-TABLE LOOKING FOR THE NEXT NAME MATCH -
113100*    PERFORMED REPEATEDLY BY 5900 SO EVERY MATCHING BANK IS
113200*    REMOVED, NOT JUST THE FIRST ONE, CR-0409.
113300
113400 5905-BANK-REMOVE-ONE.
113500     MOVE BK-IDX TO WS-IDX.
113600     PERFORM 5910-BANK-SHIFT-DOWN
113700         VARYING WS-IDX FROM BK-IDX BY 1
113800         UNTIL WS-IDX >= WS-BANK-COUNT.
113900     SUBTRACT 1 FROM WS-BANK-COUNT.
114000     PERFORM 5200-BANK-FIND-BY-NAME.
114100*    CLOSES THE GAP LEFT BY A REMOVED BANK-TABLE ENTRY BY
114200*    SLIDING EVERY ENTRY BEHIND IT UP ONE SLOT.
114300
114400 5910-BANK-SHIFT-DOWN.
114500     MOVE BANK-TBL-ENTRY(WS-IDX + 1) TO BANK-TBL-ENTRY(WS-IDX).
114600*    B20 REMOVE - DROPS EVERY CREDIT-TABLE ENTRY MATCHING THE
114700*    SEARCH ID, SHIFTING THE TABLE DOWN OVER THE GAP.
114800
114900 5950-CREDIT-REMOVE.
115000*    CREDIT IDS ARE UNIQUE, UNLIKE BANK NAMES, SO ONE SHIFT-DOWN
115100*    IS ALL B20 REMOVE EVER NEEDS - NO REPEATED-PASS LOOP LIKE
115200*    5905-BANK-REMOVE-ONE IS REQUIRED HERE.
115300     PERFORM 5550-CREDIT-FIND-BY-ID.
115400     IF CR-IDX = ZERO
115500         GO TO 5950-EXIT
115600     END-IF.
115700     PERFORM 5960-CREDIT-SHIFT-DOWN
115800         VARYING WS-IDX FROM CR-IDX BY 1
115900         UNTIL WS-IDX >= WS-CREDIT-COUNT.
116000     SUBTRACT 1 FROM WS-CREDIT-COUNT.
116100 5950-EXIT.
116200     EXIT.
116300*    CLOSES THE GAP LEFT BY A REMOVED CREDIT-TABLE ENTRY BY
116400*    SLIDING EVERY ENTRY BEHIND IT UP ONE SLOT.
116500
116600 5960-CREDIT-SHIFT-DOWN.
116700     MOVE CREDIT-TBL-ENTRY(WS-IDX + 1) TO CREDIT-TBL-ENTRY(WS-IDX).
116800
116900******************************************************************
117000*    6000-SERIES - CREDIT AND SUBTYPE CALCULATIONS.
117100*    A FIXED-FIELD RECORD HAS NO "MISSING" STATE THE WAY THE
117200*    SOURCE'S NULLABLE AMOUNTS DO, SO EVERY "MISSING" TEST BELOW
117300*    IS CARRIED AS A ZERO TEST ON THE CORRESPONDING FIELD.
117400******************************************************************
117500*    6000-CALC-ANNUITY - CREDIT.CALCULATETOTALPAYMENT (B1).
117600*    OPERATES ON THE CREDIT-TABLE ENTRY ADDRESSED BY CR-IDX.
117700 6000-CALC-ANNUITY.
117800*    AN AMOUNT OR TERM OF ZERO LEAVES NOTHING TO ANNUITIZE.
117900     MOVE ZERO TO WS-TOTAL-PAYMENT.
118000     IF CT-AMOUNT(CR-IDX) = ZERO
118100         OR CT-TERM-MONTHS(CR-IDX) = ZERO
118200         GO TO 6000-EXIT
118300     END-IF.
118400*    AN INTEREST-FREE CREDIT HAS NO ANNUITY FACTOR TO BUILD -
118500*    THE TOTAL PAYMENT IS JUST THE PRINCIPAL.
118600     IF CT-RATE(CR-IDX) = ZERO
118700         MOVE CT-AMOUNT(CR-IDX) TO WS-TOTAL-PAYMENT
118800         GO TO 6000-EXIT
118900     END-IF.
119000*    ANNUAL RATE TO MONTHLY RATE, THEN THE STANDARD ANNUITY
119100*    FACTOR (1+i)**n FOR n MONTHS AT MONTHLY RATE i.
119200     COMPUTE WS-RATE-STEP1 ROUNDED = CT-RATE(CR-IDX) / 100.
119300     COMPUTE WS-MONTHLY-RATE ROUNDED = WS-RATE-STEP1 / 12.
119400     COMPUTE WS-FACTOR =
119500         (1 + WS-MONTHLY-RATE) ** CT-TERM-MONTHS(CR-IDX).
119600     COMPUTE WS-FACTOR-LESS-1 = WS-FACTOR - 1.
119700*    A FACTOR OF EXACTLY 1 (FACTOR-LESS-1 ZERO) WOULD DIVIDE BY
119800*    ZERO BELOW - TREAT IT THE SAME AS THE ZERO-RATE CASE.
119900     IF WS-FACTOR-LESS-1 = ZERO
120000         MOVE CT-AMOUNT(CR-IDX) TO WS-TOTAL-PAYMENT
120100         GO TO 6000-EXIT
120200     END-IF.
120300*    I*(1+I)**N OVER (1+I)**N-1 IS THE STANDARD AMORTIZATION
120400*    RATIO - TIMES THE PRINCIPAL GIVES THE MONTHLY PAYMENT,
120500*    TIMES THE TERM GIVES THE TOTAL PAYMENT, B1/B2.
120600     COMPUTE WS-RATIO ROUNDED =
120700         (WS-MONTHLY-RATE * WS-FACTOR) / WS-FACTOR-LESS-1.
120800     COMPUTE WS-MONTHLY-PMT-RAW = CT-AMOUNT(CR-IDX) * WS-RATIO.
120900     COMPUTE WS-TOTAL-PAYMENT =
121000         WS-MONTHLY-PMT-RAW * CT-TERM-MONTHS(CR-IDX).
121100 6000-EXIT.
121200     EXIT.
121300
121400*    6100-CALC-MONTHLY-PAYMENT - CREDIT.CALCULATEMONTHLYPAYMENT
121500*    (B2). MUST FOLLOW 6000-CALC-ANNUITY - USES WS-TOTAL-PAYMENT.
121600 6100-CALC-MONTHLY-PAYMENT.
121700     MOVE ZERO TO WS-MONTHLY-PAYMENT.
121800     IF CT-TERM-MONTHS(CR-IDX) = ZERO
121900         GO TO 6100-EXIT
122000     END-IF.
122100     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
122200         WS-TOTAL-PAYMENT / CT-TERM-MONTHS(CR-IDX).
122300 6100-EXIT.
122400     EXIT.
122500
122600*    6200-CALC-LTV - MORTGAGECREDIT.CALCULATELOANTOVALUE (B3).
122700 6200-CALC-LTV.
122800     MOVE ZERO TO WS-LTV-PCT.
122900     IF CR-PROPERTY-VALUE = ZERO
123000         GO TO 6200-EXIT
123100     END-IF.
123200     COMPUTE WS-LTV-PCT ROUNDED =
123300         (CT-AMOUNT(CR-IDX) / CR-PROPERTY-VALUE) * 100.
123400 6200-EXIT.
123500     EXIT.
123600
123700*    6300-CALC-WITHIN-LIMIT - CONSUMERCREDIT.ISAMOUNTWITHINLIMIT
123800*    (B4). TRUE ONLY WHEN A MAX AMOUNT IS ON FILE AND IT COVERS
123900*    THE OFFERED AMOUNT.
124000 6300-CALC-WITHIN-LIMIT.
124100     MOVE 'N' TO WS-WITHIN-LIMIT-SW.
124200     IF CR-MAX-AMOUNT NOT = ZERO
124300         AND CT-AMOUNT(CR-IDX) <= CR-MAX-AMOUNT
124400         MOVE 'Y' TO WS-WITHIN-LIMIT-SW
124500     END-IF.
124600
124700*    6400-CALC-DEPRECIATION - CARCREDIT.CALCULATEDEPRECIATION-
124800*    RATE (B5) - ACTUALLY THE FINANCING-TO-VALUE PERCENTAGE.
124900 6400-CALC-DEPRECIATION.
125000     MOVE ZERO TO WS-DEPREC-PCT.
125100     IF CR-CAR-VALUE = ZERO
125200         GO TO 6400-EXIT
125300     END-IF.
125400     COMPUTE WS-DEPREC-PCT ROUNDED =
125500         (CT-AMOUNT(CR-IDX) / CR-CAR-VALUE) * 100.
125600 6400-EXIT.
125700     EXIT.
125800
125900*    6500-CHECK-ELIGIBILITY - CLIENT.ISELIGIBLEFOR (B6). USES
126000*    WS-MONTHLY-PAYMENT COMPUTED BY 6100-CALC-MONTHLY-PAYMENT.
126100 6500-CHECK-ELIGIBILITY.
126200     MOVE 'N' TO WS-ELIGIBLE-SW.
126300*    RQ-MONTHLY-INCOME IS SIGNED - "NOT > ZERO" TREATS A
126400*    NEGATIVE INCOME AS MISSING THE SAME AS A ZERO ONE, CR-0415.
126500     IF RQ-MONTHLY-INCOME NOT > ZERO
126600         GO TO 6500-EXIT
126700     END-IF.
126800     COMPUTE WS-MAX-INCOME-PMT ROUNDED = RQ-MONTHLY-INCOME * 0.4.
126900     IF WS-MONTHLY-PAYMENT <= WS-MAX-INCOME-PMT
127000         AND RQ-CREDIT-SCORE >= 600
127100         MOVE 'Y' TO WS-ELIGIBLE-SW
127200     END-IF.
127300 6500-EXIT.
127400     EXIT.
127500
127600******************************************************************
127700*    7000-SERIES - CANDIDATE-SET ORDERING.
127800******************************************************************
127900*    7000-SORT-BEST-OFFERS - RATE ASCENDING, BANK RATING
128000*    DESCENDING (B8). SIMPLE BUBBLE OVER CAND-TABLE - THE TABLE
128100*    NEVER HOLDS MORE THAN WS-CREDIT-COUNT ENTRIES.
128200 7000-SORT-BEST-OFFERS.
128300     PERFORM 7001-OUTER-PASS
128400         VARYING WS-IDX FROM 1 BY 1
128500         UNTIL WS-IDX >= WS-CAND-COUNT.
128600*    ONE OUTER BUBBLE-SORT PASS OVER CAND-TABLE FOR B8's
128700*    RATE-ASCENDING/RATING-DESCENDING ORDER.
128800
128900 7001-OUTER-PASS.
129000     PERFORM 7002-INNER-COMPARE THRU 7002-EXIT
129100         VARYING WS-JDX FROM 1 BY 1
129200         UNTIL WS-JDX > WS-CAND-COUNT - WS-IDX.
129300*    ONE ADJACENT-PAIR COMPARE/SWAP WITHIN THE CURRENT PASS.
129400
129500 7002-INNER-COMPARE.
129600     IF CT-RATE(CAND-CR-IDX(WS-JDX)) >
129700        CT-RATE(CAND-CR-IDX(WS-JDX + 1))
129800         PERFORM 7010-SWAP-CAND
129900         GO TO 7002-EXIT
130000     END-IF.
130100     IF CT-RATE(CAND-CR-IDX(WS-JDX)) =
130200        CT-RATE(CAND-CR-IDX(WS-JDX + 1))
130300        AND CAND-BANK-RATING(WS-JDX) <
130400            CAND-BANK-RATING(WS-JDX + 1)
130500         PERFORM 7010-SWAP-CAND
130600     END-IF.
130700 7002-EXIT.
130800     EXIT.
130900*    EXCHANGES TWO CAND-TABLE ROWS WHOLESALE THROUGH CAND-
131000*    ENTRY-SAVE - KEEP THIS RECORD BYTE-FOR-BYTE THE SAME WIDTH
131100*    AS CAND-ENTRY OR THE SWAP MISALIGNS.
131200
131300 7010-SWAP-CAND.
131400     MOVE CAND-ENTRY(WS-JDX)     TO CAND-ENTRY-SAVE.
131500     MOVE CAND-ENTRY(WS-JDX + 1) TO CAND-ENTRY(WS-JDX).
131600     MOVE CAND-ENTRY-SAVE        TO CAND-ENTRY(WS-JDX + 1).
131700
131800******************************************************************
131900*    8000-SERIES - EXTENDED CATALOGUE ANALYSIS (UPSI-0) AND THE
132000*    REPOSITORY-PURGE DEMONSTRATION (UPSI-1). NEITHER RUNS IN
132100*    THE STANDARD PRODUCTION JOB - SEE THE OPERATOR RUN SHEET.
132200******************************************************************
132300 8000-EXTENDED-ANALYSIS.
132400     MOVE SPACES TO RPT-MESSAGE-LINE.
132500     MOVE 'EXTENDED CATALOGUE ANALYSIS' TO O-MESSAGE.
132600     WRITE PRTLINE FROM RPT-MESSAGE-LINE
132700         AFTER ADVANCING 2 LINES.
132800*    B9 OVER THE WHOLE CATALOGUE - NO AMOUNT RANGE NARROWS IT.
132900     MOVE ZERO         TO WS-RANGE-MIN.
133000     MOVE 999999999.99 TO WS-RANGE-MAX.
133100     PERFORM 8100-FIND-LOWEST-RATE.
133200*    B10, B11, B12 - EACH FROM ZERO, I.E. NO LOWER AMOUNT BOUND.
133300     MOVE ZERO TO WS-RANGE-MIN.
133400     PERFORM 8150-FIND-BEST-BANK-RATING.
133500     PERFORM 8200-FIND-FLEXIBLE.
133600     PERFORM 8250-FIND-EARLY-REPAY.
133700     PERFORM 8260-FIND-LINE-INCREASE.
133800*    B17/B18 NEED A BANK NAME AND A TYPE TO SEARCH ON - THE
133900*    FIRST CATALOGUE ROW SUPPLIES BOTH FOR THE DEMONSTRATION.
134000     IF WS-CREDIT-COUNT NOT = ZERO
134100         MOVE CT-BANK-NAME(1) TO WS-CMP-1
134200         PERFORM 8400-SELECT-BY-BANK
134300         MOVE CT-TYPE(1) TO WS-CMP-1
134400         PERFORM 8450-SELECT-BY-TYPE
134500     END-IF.
134600     PERFORM 8050-TYPE-SPECIFIC-ANALYSIS.
134700*    B14-B16 NEED A LIVE CANDIDATE SET TO WORK FROM, SO THE
134800*    LAST REQUEST THE MAINLINE SAW IS REPLAYED HERE - IF THE
134900*    RUN HAD NO REQUESTS AT ALL THERE IS NOTHING TO REPLAY.
135000     IF NOT WS-HAVE-LAST-REQUEST
135100         GO TO 8000-EXIT
135200     END-IF.
135300     MOVE WS-LAST-REQUEST-REC TO REQUEST-REC.
135400     PERFORM 2100-BUILD-CANDIDATE-SET THRU 2100-EXIT.
135500     IF WS-CAND-COUNT = ZERO
135600         GO TO 8000-EXIT
135700     END-IF.
135800     PERFORM 7000-SORT-BEST-OFFERS.
135900     PERFORM 8300-SELECT-TOP-N.
136000     PERFORM 8350-SELECT-LOWEST-TOTAL.
136100     PERFORM 8360-SELECT-LOWEST-MONTHLY.
136200 8000-EXIT.
136300     EXIT.
136400
136500*    8050-TYPE-SPECIFIC-ANALYSIS - RUNS B3/B4/B5 AGAINST EVERY
136600*    CREDIT OF THE MATCHING TYPE AND PRINTS THE RESULT.
136700 8050-TYPE-SPECIFIC-ANALYSIS.
136800     PERFORM 8060-TYPE-SPECIFIC-ONE
136900         VARYING CR-IDX FROM 1 BY 1
137000         UNTIL CR-IDX > WS-CREDIT-COUNT.
137100*    ONE CREDIT-TABLE ROW ROUTED TO ITS B3/B4/B5 SUBTYPE
137200*    CALCULATION BY CR-TYPE.
137300
137400 8060-TYPE-SPECIFIC-ONE.
137500*    O-CAT-RATE DOES DOUBLE DUTY ON THIS LINE - LTV PERCENT FOR
137600*    A MORTGAGE (B3), A WITHIN-LIMIT FLAG FOR A CONSUMER CREDIT
137700*    (B4), DEPRECIATION PERCENT FOR A CAR (B5).  THE CAPTION
137800*    PRINTED AHEAD OF THIS LISTING TELLS THE READER WHICH.
137900     MOVE CT-TYPE-DATA(CR-IDX) TO CR-TYPE-DATA.
138000     MOVE SPACES TO RPT-CATALOGUE-LINE.
138100     MOVE CT-ID(CR-IDX) TO O-CAT-ID.
138200     EVALUATE CT-TYPE(CR-IDX)
138300         WHEN 'MORTGAGE'
138400             PERFORM 6200-CALC-LTV THRU 6200-EXIT
138500             MOVE WS-LTV-PCT TO O-CAT-RATE
138600         WHEN 'CONSUMER'
138700             PERFORM 6300-CALC-WITHIN-LIMIT
138800             IF WS-WITHIN-LIMIT
138900                 MOVE 1 TO O-CAT-RATE
139000             ELSE
139100                 MOVE ZERO TO O-CAT-RATE
139200             END-IF
139300         WHEN 'CAR'
139400             PERFORM 6400-CALC-DEPRECIATION THRU 6400-EXIT
139500             MOVE WS-DEPREC-PCT TO O-CAT-RATE
139600     END-EVALUATE.
139700     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
139800         AFTER ADVANCING 1 LINE.
139900     ADD 1 TO WS-OFFER-LINES.
140000
140100*    8100-FIND-LOWEST-RATE - SEARCHBYCLIENTNEEDS SIBLING B9.
140200 8100-FIND-LOWEST-RATE.
140300     PERFORM 5700-CREDIT-FIND-BY-RANGE.
140400     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
140500     MOVE 'LOWEST INTEREST RATE WITHIN RANGE' TO WS-EXT-HEADING.
140600     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
140700
140800*    8150-FIND-BEST-BANK-RATING - B10, SORTED RATING DESCENDING
140900*    THEN RATE ASCENDING.
141000 8150-FIND-BEST-BANK-RATING.
141100     MOVE 999999999.99 TO WS-RANGE-MAX.
141200     PERFORM 5700-CREDIT-FIND-BY-RANGE.
141300     PERFORM 8095-SORT-EXT-BY-RATING THRU 8095-EXIT.
141400     MOVE 'BEST BANK RATING' TO WS-EXT-HEADING.
141500     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
141600
141700*    8200-FIND-FLEXIBLE - B11, EARLY REPAY OR LINE INCREASE SET.
141800 8200-FIND-FLEXIBLE.
141900     MOVE ZERO TO WS-EXT-COUNT.
142000     PERFORM 8210-FLEXIBLE-TEST
142100         VARYING WS-IDX FROM 1 BY 1
142200         UNTIL WS-IDX > WS-CREDIT-COUNT.
142300     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
142400     MOVE 'FLEXIBLE CREDITS' TO WS-EXT-HEADING.
142500     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
142600*    ONE CREDIT KEPT FOR B11 WHEN EITHER FLEXIBILITY FLAG IS ON
142700*    AND THE AMOUNT CLEARS THE SEARCH MINIMUM.
142800
142900 8210-FLEXIBLE-TEST.
143000     IF (CT-EARLY-REPAY(WS-IDX) = 'Y'
143100         OR CT-LINE-INCREASE(WS-IDX) = 'Y')
143200         AND CT-AMOUNT(WS-IDX) >= WS-RANGE-MIN
143300         ADD 1 TO WS-EXT-COUNT
143400         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
143500     END-IF.
143600
143700*    8250/8260 - B12, EARLY REPAYMENT / LINE INCREASE SEARCHES.
143800 8250-FIND-EARLY-REPAY.
143900     MOVE ZERO TO WS-EXT-COUNT.
144000     PERFORM 8255-EARLY-REPAY-TEST
144100         VARYING WS-IDX FROM 1 BY 1
144200         UNTIL WS-IDX > WS-CREDIT-COUNT.
144300     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
144400     MOVE 'EARLY REPAYMENT CREDITS' TO WS-EXT-HEADING.
144500     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
144600*    ONE CREDIT KEPT FOR B12's EARLY-REPAYMENT HALF WHEN THE
144700*    FLAG IS ON AND THE AMOUNT CLEARS THE SEARCH MINIMUM.
144800
144900 8255-EARLY-REPAY-TEST.
145000     IF CT-EARLY-REPAY(WS-IDX) = 'Y'
145100         AND CT-AMOUNT(WS-IDX) >= WS-RANGE-MIN
145200         ADD 1 TO WS-EXT-COUNT
145300         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
145400     END-IF.
145500*    B12's LINE-INCREASE HALF - WALKS CREDIT-TABLE ONCE, KEEPING
145600*    EVERY CREDIT FLAGGED FOR A LINE INCREASE ABOVE THE MINIMUM.
145700
145800 8260-FIND-LINE-INCREASE.
145900     MOVE ZERO TO WS-EXT-COUNT.
146000     PERFORM 8265-LINE-INCREASE-TEST
146100         VARYING WS-IDX FROM 1 BY 1
146200         UNTIL WS-IDX > WS-CREDIT-COUNT.
146300     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
146400     MOVE 'LINE INCREASE CREDITS' TO WS-EXT-HEADING.
146500     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
146600*    ONE CREDIT KEPT FOR B12's LINE-INCREASE HALF WHEN THE FLAG
146700*    IS ON AND THE AMOUNT CLEARS THE SEARCH MINIMUM.
146800
146900 8265-LINE-INCREASE-TEST.
147000     IF CT-LINE-INCREASE(WS-IDX) = 'Y'
147100         AND CT-AMOUNT(WS-IDX) >= WS-RANGE-MIN
147200         ADD 1 TO WS-EXT-COUNT
147300         MOVE WS-IDX TO EXT-CR-IDX(WS-EXT-COUNT)
147400     END-IF.
147500
147600*    8300-SELECT-TOP-N - B14, FIRST WS-LINE-LIMIT OF THE
147700*    ALREADY-SORTED CAND-TABLE LEFT BY 7000-SORT-BEST-OFFERS.
147800 8300-SELECT-TOP-N.
147900     MOVE SPACES TO RPT-MESSAGE-LINE.
148000     MOVE 'TOP CREDITS FOR LAST REQUEST' TO O-MESSAGE.
148100     WRITE PRTLINE FROM RPT-MESSAGE-LINE
148200         AFTER ADVANCING 1 LINE.
148300     MOVE 1 TO WS-LINE-CTR.
148400     PERFORM 8310-TOP-N-LINE
148500         VARYING CAND-IDX FROM 1 BY 1
148600         UNTIL CAND-IDX > WS-CAND-COUNT
148700            OR WS-LINE-CTR > WS-LINE-LIMIT.
148800*    ONE OF B14's TOP-N SORTED EXTRACT ROWS PRINTED TO THE
148900*    REPORT.
149000
149100 8310-TOP-N-LINE.
149200     MOVE CAND-CR-IDX(CAND-IDX) TO CR-IDX.
149300     MOVE SPACES TO RPT-CATALOGUE-LINE.
149400     MOVE CT-ID(CR-IDX)        TO O-CAT-ID.
149500     MOVE CT-BANK-NAME(CR-IDX) TO O-CAT-BANK.
149600     MOVE CT-TYPE(CR-IDX)      TO O-CAT-TYPE.
149700     MOVE CT-AMOUNT(CR-IDX)    TO O-CAT-AMOUNT.
149800     MOVE CT-RATE(CR-IDX)      TO O-CAT-RATE.
149900     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
150000         AFTER ADVANCING 1 LINE.
150100     ADD 1 TO WS-OFFER-LINES.
150200     ADD 1 TO WS-LINE-CTR.
150300
150400*    8350-SELECT-LOWEST-TOTAL - B15. 8360 - B16. BOTH LINEAR
150500*    SCANS OF CAND-TABLE, TIES BROKEN BY LOWER INTEREST RATE.
150600 8350-SELECT-LOWEST-TOTAL.
150700     MOVE 1 TO WS-BEST-IDX.
150800     PERFORM 8355-LOWEST-TOTAL-TEST THRU 8355-EXIT
150900         VARYING CAND-IDX FROM 2 BY 1
151000         UNTIL CAND-IDX > WS-CAND-COUNT.
151100     MOVE CAND-CR-IDX(WS-BEST-IDX) TO CR-IDX.
151200     MOVE SPACES TO RPT-CATALOGUE-LINE.
151300     MOVE 'LOWEST TOTAL: '    TO O-CAT-ID.
151400     MOVE CT-BANK-NAME(CR-IDX) TO O-CAT-BANK.
151500     MOVE CT-TYPE(CR-IDX)      TO O-CAT-TYPE.
151600     MOVE CAND-TOTAL-PMT(WS-BEST-IDX) TO O-CAT-AMOUNT.
151700     MOVE CT-RATE(CR-IDX)      TO O-CAT-RATE.
151800     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
151900         AFTER ADVANCING 1 LINE.
152000     ADD 1 TO WS-OFFER-LINES.
152100*    ONE EXTRACT ROW KEPT AS B15's RUNNING LOW WHEN ITS TOTAL
152200*    PAYMENT BEATS THE BEST SEEN SO FAR.
152300
152400 8355-LOWEST-TOTAL-TEST.
152500     IF CAND-TOTAL-PMT(CAND-IDX) < CAND-TOTAL-PMT(WS-BEST-IDX)
152600         MOVE CAND-IDX TO WS-BEST-IDX
152700         GO TO 8355-EXIT
152800     END-IF.
152900     IF CAND-TOTAL-PMT(CAND-IDX) = CAND-TOTAL-PMT(WS-BEST-IDX)
153000         AND CT-RATE(CAND-CR-IDX(CAND-IDX)) <
153100             CT-RATE(CAND-CR-IDX(WS-BEST-IDX))
153200         MOVE CAND-IDX TO WS-BEST-IDX
153300     END-IF.
153400 8355-EXIT.
153500     EXIT.
153600*    B16 - ONE PASS OVER THE EXTRACT TABLE LOOKING FOR THE
153700*    LOWEST MONTHLY PAYMENT.
153800
153900 8360-SELECT-LOWEST-MONTHLY.
154000     MOVE 1 TO WS-BEST-IDX.
154100     PERFORM 8365-LOWEST-MONTHLY-TEST THRU 8365-EXIT
154200         VARYING CAND-IDX FROM 2 BY 1
154300         UNTIL CAND-IDX > WS-CAND-COUNT.
154400     MOVE CAND-CR-IDX(WS-BEST-IDX) TO CR-IDX.
154500     MOVE SPACES TO RPT-CATALOGUE-LINE.
154600     MOVE 'LOWEST MONTHLY: '  TO O-CAT-ID.
154700     MOVE CT-BANK-NAME(CR-IDX) TO O-CAT-BANK.
154800     MOVE CT-TYPE(CR-IDX)      TO O-CAT-TYPE.
154900     MOVE CAND-MONTHLY-PMT(WS-BEST-IDX) TO O-CAT-AMOUNT.
155000     MOVE CT-RATE(CR-IDX)      TO O-CAT-RATE.
155100     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
155200         AFTER ADVANCING 1 LINE.
155300     ADD 1 TO WS-OFFER-LINES.
155400*    ONE EXTRACT ROW KEPT AS B16's RUNNING LOW WHEN ITS MONTHLY
155500*    PAYMENT BEATS THE BEST SEEN SO FAR.
155600
155700 8365-LOWEST-MONTHLY-TEST.
155800     IF CAND-MONTHLY-PMT(CAND-IDX) < CAND-MONTHLY-PMT(WS-BEST-IDX)
155900         MOVE CAND-IDX TO WS-BEST-IDX
156000         GO TO 8365-EXIT
156100     END-IF.
156200     IF CAND-MONTHLY-PMT(CAND-IDX) = CAND-MONTHLY-PMT(WS-BEST-IDX)
156300         AND CT-RATE(CAND-CR-IDX(CAND-IDX)) <
156400             CT-RATE(CAND-CR-IDX(WS-BEST-IDX))
156500         MOVE CAND-IDX TO WS-BEST-IDX
156600     END-IF.
156700 8365-EXIT.
156800     EXIT.
156900
157000*    8400-SELECT-BY-BANK - B17. CALLER SETS WS-CMP-1 FIRST.
157100 8400-SELECT-BY-BANK.
157200     PERFORM 5600-CREDIT-FIND-BY-BANK.
157300     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
157400     MOVE 'CREDITS FOR BANK' TO WS-EXT-HEADING.
157500     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
157600
157700*    8450-SELECT-BY-TYPE - B18. CALLER SETS WS-CMP-1 FIRST.
157800 8450-SELECT-BY-TYPE.
157900     PERFORM 5650-CREDIT-FIND-BY-TYPE.
158000     PERFORM 8090-SORT-EXT-BY-RATE THRU 8090-EXIT.
158100     MOVE 'CREDITS OF TYPE' TO WS-EXT-HEADING.
158200     PERFORM 8099-PRINT-EXT-TABLE THRU 8099-EXIT.
158300
158400*    8090-SORT-EXT-BY-RATE - RATE ASCENDING OVER WS-EXT-TABLE.
158500 8090-SORT-EXT-BY-RATE.
158600     IF WS-EXT-COUNT < 2
158700         GO TO 8090-EXIT
158800     END-IF.
158900     PERFORM 8092-RATE-OUTER-PASS
159000         VARYING WS-IDX FROM 1 BY 1
159100         UNTIL WS-IDX >= WS-EXT-COUNT.
159200 8090-EXIT.
159300     EXIT.
159400*    ONE OUTER BUBBLE-SORT PASS OVER THE EXTRACT TABLE FOR B9's
159500*    RATE-ASCENDING ORDER.
159600
159700 8092-RATE-OUTER-PASS.
159800     PERFORM 8093-RATE-INNER-COMPARE
159900         VARYING WS-JDX FROM 1 BY 1
160000         UNTIL WS-JDX > WS-EXT-COUNT - WS-IDX.
160100*    ONE ADJACENT-PAIR COMPARE/SWAP WITHIN THE CURRENT RATE-SORT
160200*    PASS.
160300
160400 8093-RATE-INNER-COMPARE.
160500     IF CT-RATE(EXT-CR-IDX(WS-JDX)) >
160600        CT-RATE(EXT-CR-IDX(WS-JDX + 1))
160700         PERFORM 8091-SWAP-EXT
160800     END-IF.
160900
161000*    8095-SORT-EXT-BY-RATING - BANK RATING DESCENDING, THEN
161100*    RATE ASCENDING (B10).
161200 8095-SORT-EXT-BY-RATING.
161300     IF WS-EXT-COUNT < 2
161400         GO TO 8095-EXIT
161500     END-IF.
161600     PERFORM 8102-RATING-OUTER-PASS
161700         VARYING WS-IDX FROM 1 BY 1
161800         UNTIL WS-IDX >= WS-EXT-COUNT.
161900 8095-EXIT.
162000     EXIT.
162100*    ONE OUTER BUBBLE-SORT PASS OVER THE EXTRACT TABLE FOR B10's
162200*    BANK-RATING-DESCENDING ORDER.
162300
162400 8102-RATING-OUTER-PASS.
162500     PERFORM 8103-RATING-INNER-COMPARE THRU 8103-EXIT
162600         VARYING WS-JDX FROM 1 BY 1
162700         UNTIL WS-JDX > WS-EXT-COUNT - WS-IDX.
162800*    ONE ADJACENT-PAIR COMPARE/SWAP WITHIN THE CURRENT RATING-
162900*    SORT PASS - THE RATINGS ARE LOOKED UP FRESH EACH TIME.
163000
163100 8103-RATING-INNER-COMPARE.
163200     MOVE CT-BANK-NAME(EXT-CR-IDX(WS-JDX))   TO CR-IDX.
163300     PERFORM 8096-RATING-LOOKUP-1.
163400     MOVE CT-BANK-NAME(EXT-CR-IDX(WS-JDX+1)) TO CR-IDX.
163500     PERFORM 8097-RATING-LOOKUP-2.
163600     IF WS-TEMP-RATING-1 < WS-TEMP-RATING-2
163700         PERFORM 8091-SWAP-EXT
163800         GO TO 8103-EXIT
163900     END-IF.
164000     IF WS-TEMP-RATING-1 = WS-TEMP-RATING-2
164100         AND CT-RATE(EXT-CR-IDX(WS-JDX)) >
164200             CT-RATE(EXT-CR-IDX(WS-JDX + 1))
164300         PERFORM 8091-SWAP-EXT
164400     END-IF.
164500 8103-EXIT.
164600     EXIT.
164700*    EXCHANGES TWO EXTRACT-TABLE SUBSCRIPTS THROUGH WS-EXT-SAVE.
164800
164900 8091-SWAP-EXT.
165000     MOVE EXT-CR-IDX(WS-JDX)     TO WS-EXT-SAVE.
165100     MOVE EXT-CR-IDX(WS-JDX + 1) TO EXT-CR-IDX(WS-JDX).
165200     MOVE WS-EXT-SAVE             TO EXT-CR-IDX(WS-JDX + 1).
165300
165400*    8096/8097 - BANK RATING LOOKUP HELPERS FOR 8095. CR-IDX
165500*    CARRIES THE BANK NAME IN, WS-TEMP-RATING-N COMES BACK.
165600 8096-RATING-LOOKUP-1.
165700     MOVE ZERO TO WS-TEMP-RATING-1.
165800     PERFORM 8098-RATING-LOOKUP-1-TEST
165900         VARYING WS-IDX FROM 1 BY 1
166000         UNTIL WS-IDX > WS-BANK-COUNT.
166100*    FINDS THE BANK-TABLE RATING FOR THE FIRST OF THE TWO
166200*    CREDITS BEING COMPARED BY 8103.
166300
166400 8098-RATING-LOOKUP-1-TEST.
166500     IF BT-NAME(WS-IDX) = CT-BANK-NAME(CR-IDX)
166600         MOVE BT-RATING(WS-IDX) TO WS-TEMP-RATING-1
166700     END-IF.
166800*    FINDS THE BANK-TABLE RATING FOR THE SECOND OF THE TWO
166900*    CREDITS BEING COMPARED BY 8103.
167000
167100 8097-RATING-LOOKUP-2.
167200     MOVE ZERO TO WS-TEMP-RATING-2.
167300     PERFORM 8099B-RATING-LOOKUP-2-TEST
167400         VARYING WS-IDX FROM 1 BY 1
167500         UNTIL WS-IDX > WS-BANK-COUNT.
167600
167700 8099B-RATING-LOOKUP-2-TEST.
167800     IF BT-NAME(WS-IDX) = CT-BANK-NAME(CR-IDX)
167900         MOVE BT-RATING(WS-IDX) TO WS-TEMP-RATING-2
168000     END-IF.
168100
168200*    8099-PRINT-EXT-TABLE - COMMON PRINT LOOP FOR THE B9/B10/
168300*    B11/B12/B17/B18 SEARCHES.
168400 8099-PRINT-EXT-TABLE.
168500     MOVE SPACES TO RPT-MESSAGE-LINE.
168600     MOVE WS-EXT-HEADING TO O-MESSAGE.
168700     WRITE PRTLINE FROM RPT-MESSAGE-LINE
168800         AFTER ADVANCING 1 LINE.
168900     ADD 1 TO WS-OFFER-LINES.
169000     IF WS-EXT-COUNT = ZERO
169100         GO TO 8099-EXIT
169200     END-IF.
169300     PERFORM 8099C-EXT-LINE
169400         VARYING EXT-IDX FROM 1 BY 1
169500         UNTIL EXT-IDX > WS-EXT-COUNT.
169600 8099-EXIT.
169700     EXIT.
169800
169900 8099C-EXT-LINE.
170000     MOVE EXT-CR-IDX(EXT-IDX) TO CR-IDX.
170100     MOVE SPACES TO RPT-CATALOGUE-LINE.
170200     MOVE CT-ID(CR-IDX)        TO O-CAT-ID.
170300     MOVE CT-BANK-NAME(CR-IDX) TO O-CAT-BANK.
170400     MOVE CT-TYPE(CR-IDX)      TO O-CAT-TYPE.
170500     MOVE CT-AMOUNT(CR-IDX)    TO O-CAT-AMOUNT.
170600     MOVE CT-RATE(CR-IDX)      TO O-CAT-RATE.
170700     WRITE PRTLINE FROM RPT-CATALOGUE-LINE
170800         AFTER ADVANCING 1 LINE.
170900     ADD 1 TO WS-OFFER-LINES.
171000
171100*    8900-PURGE-DEMO - DEMONSTRATES 5900-BANK-REMOVE AND
171200*    5950-CREDIT-REMOVE AGAINST A KNOWN-DUMMY KEY SO THE
171300*    REMOVE PARAGRAPHS STAY EXERCISED WITHOUT TOUCHING THE
171400*    REAL CATALOGUE - SEE OPERATOR RUN SHEET FOR UPSI-1.
171500 8900-PURGE-DEMO.
171600     MOVE 'ZZZZZZZZZZZZZZZZZZZZZZZZZZZZZZ' TO WS-CMP-1.
171700     PERFORM 5900-BANK-REMOVE THRU 5900-EXIT.
171800     MOVE 'ZZZZZZZZZZ' TO WS-CMP-1.
171900     PERFORM 5950-CREDIT-REMOVE THRU 5950-EXIT.
172000
172100******************************************************************
172200*    9000-SERIES - FILE I/O AND GENERAL UTILITY PARAGRAPHS.
172300******************************************************************
172400 9000-READ-BANK.
172500     READ BANK-MASTER
172600         AT END MOVE 'NO' TO MORE-BANKS
172700     END-READ.
172800*    A CREDIT-MASTER GET FOR THE 1200 LOAD STEP - AT END SIMPLY
172900*    STOPS THE LOAD LOOP, CREDIT-MASTER IS NOT EXPECTED TO BE
173000*    EMPTY.
173100
173200 9010-READ-CREDIT.
173300     READ CREDIT-MASTER
173400         AT END MOVE 'NO' TO MORE-CREDITS
173500     END-READ.
173600*    A REQUEST-MASTER GET FOR THE MAINLINE DRIVING LOOP - AT END
173700*    SETS THE SWITCH 2000-MAINLINE TESTS TO STOP THE RUN.
173800
173900 9020-READ-REQUEST.
174000     READ REQUEST-MASTER
174100         AT END MOVE 'NO' TO MORE-REQUESTS
174200     END-READ.
174300
174400*    9100/9110-FOLD-CMP-N - CASE-FOLD WS-CMP-1/WS-CMP-2 TO
174500*    UPPERCASE SO NAME AND TYPE COMPARES ARE CASE-INSENSITIVE,
174600*    PER TB'S 04/18/95 CHANGE NOTED ABOVE.  NO INTRINSIC
174700*    FUNCTION IS USED - JUST THE TWO LITERAL ALPHABETS.
174800 9100-FOLD-CMP-1.
174900     INSPECT WS-CMP-1
175000         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
175100*    UPPERCASES WS-CMP-2 ALONGSIDE WS-CMP-1 SO A NAME COMPARE IS
175200*    CASE-INSENSITIVE ON BOTH SIDES.
175300
175400 9110-FOLD-CMP-2.
175500     INSPECT WS-CMP-2
175600         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
175700
175800*    9900-HEADING - PAGE BANNER, WRITTEN BEFORE THE FIRST LINE
175900*    OF OUTPUT AND AGAIN WHENEVER THE OPERATOR FORCES A NEW
176000*    PAGE (C01 IS TOP-OF-FORM, SEE SPECIAL-NAMES).
176100 9900-HEADING.
176200     ADD 1 TO WS-PCTR.
176300     MOVE WS-PCTR TO O-BANNER-PCTR.
176400     WRITE PRTLINE FROM COMPANY-TITLE
176500         AFTER ADVANCING PAGE.
176600     WRITE PRTLINE FROM DIVISION-TITLE
176700         AFTER ADVANCING 1 LINE.
176800     WRITE PRTLINE FROM BLANK-LINE
176900         AFTER ADVANCING 1 LINE.
